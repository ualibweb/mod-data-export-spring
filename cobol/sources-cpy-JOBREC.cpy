000100*****************************************************************
000200*    JOBREC - DATA EXPORT JOB RECORD LAYOUT
000300*-----------------------------------------------------------------
000400*    CARRIES ONE DATA EXPORT JOB.  THE SAME 01-LEVEL IS
000500*    USED FOR THE INCOMING UPSERT REQUEST (JOBS-IN), THE STORED
000600*    JOB MASTER ROW (JOB-MASTER) AND BOTH BATCH PHASES' OUTPUT
000700*    (JOBS-ACCEPTED-OUT, JOBS-REJECTED-OUT, JOB-MASTER-OUT) SO
000800*    THAT A RECORD NEVER CHANGES SHAPE AS IT MOVES THROUGH THE
000900*    SUITE - ONLY THE VALUES CHANGE.
001000*-----------------------------------------------------------------
001100* HISTORY OF MODIFICATION:
001200*-----------------------------------------------------------------
001300* MOD.#  INIT   DATE        DESCRIPTION
001400* ------ ------ ----------  -----------------------------------
001500* DXJ001 RNAZIM 11/11/1996  INITIAL VERSION - JOB RECORD LAYOUT
001600*                           FOR BURSAR FEE/FINE EXTRACT CONVERSION
001700* DXJ004 RNAZIM 03/02/1997  ADD CIRCULATION LOG QUERY FIELDS
001800*                           (JOB-QUERY) - REQ 4180
001900* DXJ009 RNAZIM 02/06/1997  ADD E-HOLDINGS PACKAGE FIELDS
002000*                           (JOB-EH-RECORD-ID/-TYPE) - REQ 4410
002100* DXJ014 TOHSL  19/02/1999  Y2K REVIEW - ALL DATE FIELDS CONFIRMED
002200*                           ALREADY CCYYMMDD, NO CHANGE REQUIRED
002300* DXJ021 GFORRI 15/09/2023  ADD JOB-IDENTIFIER-TYPE FOR BULK
002400*                           EDIT BY IDENTIFIERS EXPORT - REQ 9012
002500* DXJ026 GFORRI 03/04/2024  WIDEN JOB-PATRON-GROUPS COMMENT -
002600*                           CONFIRMED COMMA-JOINED NAME LIST,
002700*                           NOT A GROUP-ID LIST - REQ 9310
002800*-----------------------------------------------------------------
002900 01  DXJ-JOB-RECORD.
003000*    -------------------------------------------------------
003100*    IDENTITY AND DISPLAY FIELDS
003200*    -------------------------------------------------------
003300     05  JOB-ID                    PIC X(36).
003400*                                   UUID OF THE JOB, EXTERNAL
003500*                                   STRING FORM - JOIN KEY INTO
003600*                                   JOB-MASTER
003700     05  JOB-NAME                  PIC X(100).
003800*                                   DISPLAY NAME.  BLANK ON
003900*                                   UPSERT DEFAULTS TO "JOB #TBD"
004000     05  JOB-DESCRIPTION           PIC X(200).
004100*                                   FREE-TEXT DESCRIPTION
004200*    -------------------------------------------------------
004300*    EXPORT-TYPE-DRIVEN PARAMETER BLOCK
004400*    -------------------------------------------------------
004500     05  JOB-TYPE                  PIC X(30).
004600*                                   EXPORT TYPE CODE - DRIVES
004700*                                   THE REQUIRED-PARAMETER CHECK
004800*                                   IN DXVUPSRT
004900     05  JOB-ENTITY-TYPE           PIC X(20).
005000*                                   ENTITY CODE BEING EXPORTED
005100*                                   (E.G. USER) - REQUIRED FOR
005200*                                   BULK_EDIT_QUERY AND
005300*                                   BULK_EDIT_IDENTIFIERS TYPES
005400     05  JOB-IS-SYSTEM-SRC         PIC 9(01).
005500*                                   1 = SYSTEM-SCHEDULED JOB
005600*                                   0 = USER-SUBMITTED (DEFAULT)
005700     05  JOB-IS-SYSTEM-SRC-X REDEFINES
005800         JOB-IS-SYSTEM-SRC         PIC X(01).
005900*                                   ALPHA VIEW - USED WHEN THE
006000*                                   INCOMING UPSERT LEAVES THE
006100*                                   FIELD UNPUNCHED (SPACE, NOT
006200*                                   A VALID DIGIT)
006300     05  JOB-STATUS                PIC X(12).
006400*                                   EXTERNAL STATUS - SCHEDULED,
006500*                                   IN_PROGRESS, SUCCESSFUL,
006600*                                   FAILED
006700     05  JOB-BATCH-STATUS          PIC X(10).
006800*                                   INTERNAL BATCH-ENGINE STATUS
006900*                                   - UNKNOWN, STARTING, STARTED,
007000*                                   STOPPING, STOPPED, COMPLETED,
007100*                                   FAILED, ABANDONED
007200     05  JOB-EXIT-STATUS           PIC X(10).
007300*                                   BATCH-ENGINE EXIT STATUS CODE
007400*                                   - FREE TEXT
007500     05  JOB-ERROR-DETAILS         PIC X(200).
007600*                                   ERROR TEXT WHEN FAILED
007700*    -------------------------------------------------------
007800*    HOUSEKEEPING DATES - CCYYMMDD, NEVER PACKED
007900*    -------------------------------------------------------
008000     05  JOB-CREATED-DATE          PIC X(08).
008100*                                   SET ONCE ON FIRST UPSERT,
008200*                                   NEVER OVERWRITTEN AFTER
008300     05  JOB-CREATED-DATE-R REDEFINES
008400         JOB-CREATED-DATE.
008500         10  JOB-CREATED-CCYY      PIC 9(04).
008600         10  JOB-CREATED-MM        PIC 9(02).
008700         10  JOB-CREATED-DD        PIC 9(02).
008800     05  JOB-UPDATED-DATE          PIC X(08).
008900*                                   SET TO THE RUN DATE ON EVERY
009000*                                   UPSERT AND EVERY MERGED UPDATE
009100     05  JOB-UPDATED-DATE-R REDEFINES
009200         JOB-UPDATED-DATE.
009300         10  JOB-UPDATED-CCYY      PIC 9(04).
009400         10  JOB-UPDATED-MM        PIC 9(02).
009500         10  JOB-UPDATED-DD        PIC 9(02).
009600*    -------------------------------------------------------
009700*    OUTPUT-FILE AND QUERY-DRIVEN EXPORT PARAMETERS
009800*    -------------------------------------------------------
009900     05  JOB-FILES-COUNT           PIC 9(03).
010000*                                   NUMBER OF OUTPUT FILES
010100*                                   ATTACHED TO THE JOB
010200     05  JOB-QUERY                 PIC X(200).
010300*                                   CQL/SQL-LIKE QUERY STRING -
010400*                                   CIRCULATION_LOG AND
010500*                                   BULK_EDIT_QUERY TYPES
010600     05  JOB-IDENTIFIER-TYPE       PIC X(20).
010700*                                   IDENTIFIER TYPE CODE -
010800*                                   BULK_EDIT_IDENTIFIERS TYPE
010900     05  JOB-EH-RECORD-ID          PIC X(36).
011000*                                   E-HOLDINGS RECORD ID -
011100*                                   E_HOLDINGS TYPE
011200     05  JOB-EH-RECORD-TYPE        PIC X(10).
011300*                                   E-HOLDINGS RECORD TYPE CODE -
011400*                                   E_HOLDINGS TYPE
011500*    -------------------------------------------------------
011600*    BURSAR FEE/FINE EXPORT PARAMETERS
011700*    -------------------------------------------------------
011800     05  JOB-DAYS-OUTSTAND         PIC 9(03).
011900*                                   DAYS-OUTSTANDING THRESHOLD -
012000*                                   BURSAR_FEES_FINES TYPE
012100     05  JOB-PATRON-GROUPS         PIC X(200).
012200*                                   COMMA-JOINED LIST OF PATRON
012300*                                   GROUP NAMES - BURSAR TYPE
012400*    -------------------------------------------------------
012500*    PAD TO PHYSICAL RECORD LENGTH.  FIELD TABLE ABOVE SUMS TO
012600*    1107 BYTES; THE HOUSE ALWAYS PADS AN 01 TO A ROUND BOUNDARY
012700*    SO THE FD BELOW CARRIES THIS RECORD AT 1110 BYTES.
012800*    -------------------------------------------------------
012900     05  FILLER                    PIC X(03)  VALUE SPACES.
