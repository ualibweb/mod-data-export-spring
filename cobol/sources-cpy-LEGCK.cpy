000100*****************************************************************
000200*    LEGCK - LINKAGE PARAMETER RECORD FOR DXVLEGCK
000300*-----------------------------------------------------------------
000400*    CALLING CONVENTION: CALLER MOVES THE LEGACY BURSAR ROW INTO
000500*    WK-C-LEGCK-INPUT AND CALLS DXVLEGCK.  ON RETURN
000600*    WK-C-LEGCK-CLASS-CD IS 'N' (NOT-MIGRATED) OR 'C' (CLEAN),
000700*    READY TO APPEND TO THE LEGACY-BURSAR-OUT RECORD.
000800*-----------------------------------------------------------------
000900* HISTORY OF MODIFICATION:
001000*-----------------------------------------------------------------
001100* MOD.#  INIT   DATE        DESCRIPTION
001200* ------ ------ ----------  -----------------------------------
001300* DXJ011 RNAZIM 17/03/1997  INITIAL VERSION - LINKAGE RECORD FOR
001400*                           THE DXVLEGCK STUB, BURSAR CUTOVER
001500*                           PROJECT - REQ 4250 (PROJECT SHELVED)
001600* DXJ014 TOHSL  19/02/1999  Y2K REVIEW - NO DATE FIELDS OF ITS
001700*                           OWN, NO CHANGE REQUIRED
001800* DXJ032 GFORRI 08/01/2024  BURSAR CUTOVER REVIVED - ADDED THE
001900*                           SIX INPUT FIELDS DXVLEGCK NOW TESTS
002000*                           AND THE CLASS-CD OUTPUT GROUP -
002100*                           REQ 9410
002200*-----------------------------------------------------------------
002300 01  WK-C-LEGCK-RECORD.
002400     05  WK-C-LEGCK-INPUT.
002500         10  WK-C-LEGCK-GROUP-CNT      PIC 9(03).
002600         10  WK-C-LEGCK-TYPE-MAPS      PIC X(01).
002700             88  WK-C-LEGCK-TYPE-MAPS-YES     VALUE 'Y'.
002800             88  WK-C-LEGCK-TYPE-MAPS-NO      VALUE 'N'.
002900         10  WK-C-LEGCK-DAYS-OUT       PIC 9(03).
003000         10  WK-C-LEGCK-TRANSFER-ACCT  PIC X(36).
003100         10  WK-C-LEGCK-FEEFINE-OWNER  PIC X(36).
003200         10  WK-C-LEGCK-SVC-POINT      PIC X(36).
003300*                                   MIRRORS DXJ-LEGACY-BURSAR-
003400*                                   RECORD IN LEGREC - SEE LEGREC
003500*                                   FOR SENTINEL MEANINGS
003600     05  WK-C-LEGCK-OUTPUT.
003700         10  WK-C-LEGCK-CLASS-CD       PIC X(01)  VALUE SPACES.
003800             88  WK-C-LEGCK-NOT-MIGRATED      VALUE 'N'.
003900             88  WK-C-LEGCK-ALREADY-CLEAN     VALUE 'C'.
004000         10  FILLER                    PIC X(09)  VALUE SPACES.
