000100*****************************************************************
000200*    LEGREC - LEGACY BURSAR FEE/FINE EXPORT CONFIGURATION RECORD
000300*-----------------------------------------------------------------
000400*    ONE ROW PER PRE-MIGRATION BURSAR EXPORT JOB CONFIGURATION.
000500*    A "999" IN LEG-DAYS-OUTSTANDING AND A BLANK IN THE THREE ID
000600*    FIELDS ARE THE HOUSE'S "NOT PRESENT" SENTINELS FOR THIS
000700*    RECORD, SAME IDEA AS THE UPDATE-EVENT RECORD IN JOBUPD.
000800*-----------------------------------------------------------------
000900* HISTORY OF MODIFICATION:
001000*-----------------------------------------------------------------
001100* MOD.#  INIT   DATE        DESCRIPTION
001200* ------ ------ ----------  -----------------------------------
001300* DXJ010 RNAZIM 17/03/1997  INITIAL VERSION - OLD-STYLE BURSAR
001400*                           FEE/FINE EXPORT CONFIGURATION ROW,
001500*                           CARRIED OVER FROM THE PRIOR HOST-
001600*                           BASED EXTRACT - REQ 4250
001700* DXJ014 TOHSL  19/02/1999  Y2K REVIEW - NO DATE FIELDS OF ITS
001800*                           OWN, NO CHANGE REQUIRED
001900* DXJ031 GFORRI 08/01/2024  REVIVED FOR THE NIGHTLY SWEEP TO
002000*                           FIND BURSAR JOBS STILL ON OLD-STYLE
002100*                           PARAMETERS - REQ 9410
002200*-----------------------------------------------------------------
002300 01  DXJ-LEGACY-BURSAR-RECORD.
002400     05  LEG-PATRON-GROUP-CNT      PIC 9(03).
002500*                                   NUMBER OF PATRON GROUPS
002600*                                   LISTED - ZERO = EMPTY LIST
002700     05  LEG-TYPE-MAPPINGS         PIC X(01).
002800*                                   Y/N - LEGACY FEE/FINE TYPE
002900*                                   MAPPING TABLE PRESENT
003000     05  LEG-DAYS-OUTSTANDING      PIC 9(03).
003100*                                   DAYS-OUTSTANDING VALUE - 999
003200*                                   SENTINEL = NOT PRESENT/NULL
003300     05  LEG-DAYS-OUTSTANDING-E REDEFINES
003400         LEG-DAYS-OUTSTANDING      PIC ZZ9.
003500*                                   EDITED VIEW FOR DISPLAY
003600     05  LEG-TRANSFER-ACCT-ID      PIC X(36).
003700*                                   TRANSFER ACCOUNT UUID -
003800*                                   BLANK = NOT PRESENT
003900     05  LEG-FEEFINE-OWNER-ID      PIC X(36).
004000*                                   FEE/FINE OWNER UUID -
004100*                                   BLANK = NOT PRESENT
004200     05  LEG-SERVICE-POINT-ID      PIC X(36).
004300*                                   SERVICE POINT UUID -
004400*                                   BLANK = NOT PRESENT
004500*    -------------------------------------------------------
004600*    PAD TO PHYSICAL RECORD LENGTH.  FIELD TABLE ABOVE SUMS TO
004700*    115 BYTES; PADDED TO THE STANDARD 119-BYTE RECORD.
004800*    -------------------------------------------------------
004900     05  FILLER                    PIC X(04)  VALUE SPACES.
