000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DXJBCTL.
000500 AUTHOR.         G FORRI.
000600 INSTALLATION.   DATA EXPORT JOB BATCH SUITE.
000700 DATE-WRITTEN.   12 MAY 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  NIGHTLY BATCH DRIVER FOR THE DATA EXPORT JOB
001200*               BATCH SUITE.  RUNS THREE PHASES IN SEQUENCE -
001300*               UPSERT VALIDATION (JOBS-IN), STATUS RECONCIL-
001400*               IATION (JOB-UPDATES-IN AGAINST JOB-MASTER) AND
001500*               LEGACY BURSAR MIGRATION CHECK (LEGACY-BURSAR-
001600*               IN) - THEN PRINTS THE COMBINED CONTROL REPORT.
001700*               THE PER-RECORD VALIDATE/DEFAULT/MERGE/CLASSIFY
001800*               LOGIC LIVES IN THE CALLED MODULES DXVUPSRT,
001900*               DXVSTREC AND DXVLEGCK - THIS PROGRAM OWNS ONLY
002000*               FILE I/O, THE JOB-MASTER TABLE AND THE TOTALS.
002100*
002200*-----------------------------------------------------------------
002300* HISTORY OF MODIFICATION:
002400*-----------------------------------------------------------------
002500* MOD.#  INIT   DATE        DESCRIPTION
002600* ------ ------ ----------  -----------------------------------
002700* DXJ003 RNAZIM 25/11/1996  INITIAL VERSION - NIGHTLY DRIVER FOR
002800*                           THE BURSAR FEE/FINE EXTRACT CONVER-
002900*                           SION, UPSERT VALIDATION PHASE ONLY
003000* DXJ007 RNAZIM 05/02/1997  ADD STATUS RECONCILIATION PHASE -
003100*                           JOB-UPDATES-IN AGAINST JOB-MASTER,
003200*                           REQ 4180
003300* DXJ014 TOHSL  19/02/1999  Y2K REVIEW - RUN DATE NOW CARRIED
003400*                           CCYYMMDD THROUGHOUT, REPORT HEADING
003500*                           WIDENED TO PRINT THE FULL CENTURY
003600* DXJ023 GFORRI 22/09/2023  TIE IN BURSAR PARAMETER-PRESENCE
003700*                           REJECT CODE FROM DXVUPSRT - REQ 9012
003800* DXJ033 GFORRI 09/01/2024  ADD LEGACY BURSAR MIGRATION CHECK
003900*                           PHASE (LEGACY-BURSAR-IN/-OUT) AND A
004000*                           THIRD REPORT SECTION - REQ 9410
004100* DXJ034 GFORRI 10/01/2024  JOB-MASTER LOOKUP REBUILT AS AN IN-
004200*                           MEMORY TABLE SEARCHED WITH SEARCH
004300*                           ALL - THIS EXTRACT FILE HAS NO
004400*                           INDEXED/ISAM ACCESS PATH - REQ 9410
004500* DXJ035 GFORRI 12/01/2024  CONTROL REPORT WIDENED TO THREE
004600*                           SECTIONS, ONE PER TRANSLATABLE UNIT
004700*-----------------------------------------------------------------
004800        EJECT
004900**********************
005000 ENVIRONMENT DIVISION.
005100**********************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-AS400.
005400 OBJECT-COMPUTER.  IBM-AS400.
005500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005600                    UPSI-0 IS UPSI-SWITCH-0
005700                       ON  STATUS IS U0-TRACE-ON
005800                       OFF STATUS IS U0-TRACE-OFF.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT JOBS-IN           ASSIGN TO DATABASE-DXJJOBIN
006200            ORGANIZATION      IS SEQUENTIAL
006300            ACCESS MODE       IS SEQUENTIAL
006400            FILE STATUS       IS WK-C-FILE-STATUS.
006500     SELECT JOBS-ACCEPTED-OUT ASSIGN TO DATABASE-DXJJOBAC
006600            ORGANIZATION      IS SEQUENTIAL
006700            ACCESS MODE       IS SEQUENTIAL
006800            FILE STATUS       IS WK-C-FILE-STATUS.
006900     SELECT JOBS-REJECTED-OUT ASSIGN TO DATABASE-DXJJOBRJ
007000            ORGANIZATION      IS SEQUENTIAL
007100            ACCESS MODE       IS SEQUENTIAL
007200            FILE STATUS       IS WK-C-FILE-STATUS.
007300     SELECT JOB-MASTER        ASSIGN TO DATABASE-DXJJOBMS
007400            ORGANIZATION      IS SEQUENTIAL
007500            ACCESS MODE       IS SEQUENTIAL
007600            FILE STATUS       IS WK-C-FILE-STATUS.
007700     SELECT JOB-UPDATES-IN    ASSIGN TO DATABASE-DXJJOBUP
007800            ORGANIZATION      IS SEQUENTIAL
007900            ACCESS MODE       IS SEQUENTIAL
008000            FILE STATUS       IS WK-C-FILE-STATUS.
008100     SELECT JOB-MASTER-OUT    ASSIGN TO DATABASE-DXJJOBMO
008200            ORGANIZATION      IS SEQUENTIAL
008300            ACCESS MODE       IS SEQUENTIAL
008400            FILE STATUS       IS WK-C-FILE-STATUS.
008500     SELECT LEGACY-BURSAR-IN  ASSIGN TO DATABASE-DXJLEGIN
008600            ORGANIZATION      IS SEQUENTIAL
008700            ACCESS MODE       IS SEQUENTIAL
008800            FILE STATUS       IS WK-C-FILE-STATUS.
008900     SELECT LEGACY-BURSAR-OUT ASSIGN TO DATABASE-DXJLEGOU
009000            ORGANIZATION      IS SEQUENTIAL
009100            ACCESS MODE       IS SEQUENTIAL
009200            FILE STATUS       IS WK-C-FILE-STATUS.
009300     SELECT DXJCTLRPT         ASSIGN TO PRINTER-DXJCTLRPT
009400            ORGANIZATION      IS SEQUENTIAL
009500            FILE STATUS       IS WK-C-FILE-STATUS.
009600
009700***************
009800 DATA DIVISION.
009900***************
010000 FILE SECTION.
010100*************
010200*    JOBS-IN / JOBS-ACCEPTED-OUT / JOB-MASTER / JOB-MASTER-OUT
010300*    ALL SHARE THE DXJ-JOB-RECORD SHAPE FROM JOBREC - EACH FD
010400*    RENAMES THE 01 SO ALL FOUR CAN COEXIST IN ONE PROGRAM.
010500 FD  JOBS-IN
010600     LABEL RECORDS ARE OMITTED
010700     DATA RECORD IS DXJ-JOBS-IN-RECORD.
010800 COPY JOBREC REPLACING ==DXJ-JOB-RECORD==
010900                     BY ==DXJ-JOBS-IN-RECORD==.
011000
011100 FD  JOBS-ACCEPTED-OUT
011200     LABEL RECORDS ARE OMITTED
011300     DATA RECORD IS DXJ-JOBS-ACC-RECORD.
011400 COPY JOBREC REPLACING ==DXJ-JOB-RECORD==
011500                     BY ==DXJ-JOBS-ACC-RECORD==.
011600
011700 FD  JOBS-REJECTED-OUT
011800     LABEL RECORDS ARE OMITTED
011900     DATA RECORD IS DXJ-JOBS-REJ-RECORD.
012000 01  DXJ-JOBS-REJ-RECORD.
012100*                                   ORIGINAL JOB-RECORD BYTES
012200*                                   (JOBREC'S OWN 3-BYTE PAD IS
012300*                                   SACRIFICED TO MAKE ROOM FOR
012400*                                   THE REJECT CODE) PLUS THE
012500*                                   TWO-DIGIT REASON FROM DXVUPSRT
012600     05  JR-JOB-DATA               PIC X(1108).
012700     05  JR-REJECT-CD              PIC X(02)  VALUE SPACES.
012800     05  FILLER                    PIC X(02)  VALUE SPACES.
012900
013000 FD  JOB-MASTER
013100     LABEL RECORDS ARE OMITTED
013200     DATA RECORD IS DXJ-JOB-MASTER-RECORD.
013300 COPY JOBREC REPLACING ==DXJ-JOB-RECORD==
013400                     BY ==DXJ-JOB-MASTER-RECORD==.
013500
013600 FD  JOB-UPDATES-IN
013700     LABEL RECORDS ARE OMITTED
013800     DATA RECORD IS DXJ-JOB-UPD-IN-RECORD.
013900 COPY JOBUPD REPLACING ==DXJ-JOB-UPDATE-RECORD==
014000                     BY ==DXJ-JOB-UPD-IN-RECORD==.
014100
014200 FD  JOB-MASTER-OUT
014300     LABEL RECORDS ARE OMITTED
014400     DATA RECORD IS DXJ-JOB-MASTER-OUT-RECORD.
014500 COPY JOBREC REPLACING ==DXJ-JOB-RECORD==
014600                     BY ==DXJ-JOB-MASTER-OUT-RECORD==.
014700
014800 FD  LEGACY-BURSAR-IN
014900     LABEL RECORDS ARE OMITTED
015000     DATA RECORD IS DXJ-LEGACY-BURSAR-IN-RECORD.
015100 COPY LEGREC REPLACING ==DXJ-LEGACY-BURSAR-RECORD==
015200                     BY ==DXJ-LEGACY-BURSAR-IN-RECORD==.
015300
015400 FD  LEGACY-BURSAR-OUT
015500     LABEL RECORDS ARE OMITTED
015600     DATA RECORD IS DXJ-LEGACY-BURSAR-OUT-RECORD.
015700 01  DXJ-LEGACY-BURSAR-OUT-RECORD.
015800     05  LO-LEGACY-DATA            PIC X(116).
015900     05  LO-CLASS-CD               PIC X(01)  VALUE SPACES.
016000     05  FILLER                    PIC X(03)  VALUE SPACES.
016100
016200 FD  DXJCTLRPT
016300     LABEL RECORDS ARE OMITTED
016400     DATA RECORD IS RP-PRINT-LINE.
016500 01  RP-PRINT-LINE                 PIC X(132).
016600
016700 WORKING-STORAGE SECTION.
016800*************************
016900 01  FILLER                          PIC X(24)        VALUE
017000     "** PROGRAM DXJBCTL **".
017100
017200* ------------------ PROGRAM WORKING STORAGE -------------------*
017300 01    WK-C-COMMON.
017400 COPY DXCMWS.
017500
017600 01  WK-C-DATE-WORK.
017700     05  WK-C-DATE-CEN             PIC X(02)  VALUE "20".
017800     05  WK-C-DATE-YMD             PIC X(06).
017900 01  WK-C-DATE-WORK-R REDEFINES WK-C-DATE-WORK.
018000     05  WK-C-DATE-R-CCYY          PIC X(04).
018100     05  WK-C-DATE-R-MM            PIC X(02).
018200     05  WK-C-DATE-R-DD            PIC X(02).
018300*                                   DATE-PARTS VIEW - KEPT FOR THE
018400*                                   NEXT REQUEST TO BREAK OUT THE
018500*                                   RUN-MONTH ON THE REPORT TITLE
018600
018700 77  WK-C-JOB-COUNT                PIC 9(05)  COMP  VALUE ZERO.
018800*                                   ROWS CURRENTLY HELD IN THE
018900*                                   IN-MEMORY JOB-MASTER TABLE
019000 77  WK-C-PAGE-CT                  PIC 9(03)  COMP  VALUE ZERO.
019100*                                   PRINT-LINE COUNTER FOR THE
019200*                                   CONTROL REPORT - TOP-OF-FORM
019300*                                   ON THE FIRST LINE ONLY
019400
019500 01  WK-C-WORK-AREA.
019600     05  WK-C-UPSRT-EOF-SW         PIC X(01)  VALUE "N".
019700         88  WK-C-UPSRT-EOF                  VALUE "Y".
019800     05  WK-C-UPSRT-READ-CT        PIC 9(07)  COMP  VALUE ZERO.
019900     05  WK-C-UPSRT-ACC-CT         PIC 9(07)  COMP  VALUE ZERO.
020000     05  WK-C-UPSRT-REJ-CT         PIC 9(07)  COMP  VALUE ZERO.
020100     05  WK-C-JOBMS-EOF-SW         PIC X(01)  VALUE "N".
020200         88  WK-C-JOBMS-EOF                  VALUE "Y".
020300     05  WK-C-STREC-EOF-SW         PIC X(01)  VALUE "N".
020400         88  WK-C-STREC-EOF                  VALUE "Y".
020500     05  WK-C-STREC-READ-CT        PIC 9(07)  COMP  VALUE ZERO.
020600     05  WK-C-STREC-UPD-CT         PIC 9(07)  COMP  VALUE ZERO.
020700     05  WK-C-STREC-UNCH-CT        PIC 9(07)  COMP  VALUE ZERO.
020800     05  WK-C-STREC-UNMATCH-CT     PIC 9(07)  COMP  VALUE ZERO.
020900     05  WK-C-LEGCK-EOF-SW         PIC X(01)  VALUE "N".
021000         88  WK-C-LEGCK-EOF                  VALUE "Y".
021100     05  WK-C-LEGCK-READ-CT        PIC 9(07)  COMP  VALUE ZERO.
021200     05  WK-C-LEGCK-NOTMIG-CT      PIC 9(07)  COMP  VALUE ZERO.
021300     05  WK-C-LEGCK-CLEAN-CT       PIC 9(07)  COMP  VALUE ZERO.
021400
021500*-----------------------------------------------------------------
021600*    IN-MEMORY JOB-MASTER TABLE - LOADED BY C050, SEARCHED BY
021700*    C200 (SEARCH ALL) AND REWRITTEN TO JOB-MASTER-OUT BY C800.
021800*    ASSUMES THE JOB-MASTER EXTRACT ARRIVES IN ASCENDING JOB-ID
021900*    SEQUENCE, AS REQUIRED BY THE ASCENDING KEY PHRASE BELOW -
022000*    THIS BUILD HAS NO SORT STEP AHEAD OF THE LOAD.  EACH ROW
022100*    CARRIES ONLY THE SEARCH KEY AS A NAMED FIELD - THE REST
022200*    MOVES AS ONE BLOCK SINCE ITS LAYOUT IS IDENTICAL, BYTE FOR
022300*    BYTE, TO THE JOBREC CONTENT AREA.
022400*-----------------------------------------------------------------
022500 01  WK-C-JOB-TABLE.
022600     05  WK-C-JOB-ENTRY OCCURS 1 TO 10000 TIMES
022700            DEPENDING ON WK-C-JOB-COUNT
022800            ASCENDING KEY IS WK-C-JOBT-KEY
022900            INDEXED BY WK-C-JOB-NDX.
023000         10  WK-C-JOBT-KEY         PIC X(36).
023100         10  WK-C-JOBT-KEY-R REDEFINES WK-C-JOBT-KEY.
023200             15  WK-C-JOBT-KEY-GRP1    PIC X(08).
023300             15  FILLER                PIC X(01).
023400             15  WK-C-JOBT-KEY-GRP2    PIC X(04).
023500             15  FILLER                PIC X(01).
023600             15  WK-C-JOBT-KEY-GRP3    PIC X(04).
023700             15  FILLER                PIC X(01).
023800             15  WK-C-JOBT-KEY-GRP4    PIC X(04).
023900             15  FILLER                PIC X(01).
024000             15  WK-C-JOBT-KEY-GRP5    PIC X(12).
024100*                                   UUID DASH-GROUP VIEW - NOT IN
024200*                                   THE SEARCH, KEPT SO DUMPS READ
024300*                                   THE KEY IN THE SAME GROUPING
024400*                                   AS THE SOURCE SYSTEM
024500         10  WK-C-JOBT-DATA        PIC X(1074).
024600
024700*-----------------------------------------------------------------
024800*    CALLED-MODULE PARAMETER RECORDS - OWNED HERE, PASSED BY
024900*    REFERENCE ON EACH CALL.
025000*-----------------------------------------------------------------
025100 COPY UPSRT.
025200 COPY STREC.
025300 COPY LEGCK.
025400
025500*-----------------------------------------------------------------
025600*    CONTROL REPORT PRINT-LINE LAYOUTS
025700*-----------------------------------------------------------------
025800 01  RP-TITLE-LINE.
025900     05  RP-TTL-TEXT               PIC X(25)  VALUE
026000         "JOB BATCH CONTROL REPORT".
026100     05  FILLER                    PIC X(30)  VALUE SPACES.
026200     05  RP-TTL-RUNDATE-LIT        PIC X(10)  VALUE
026300         "RUN DATE: ".
026400     05  RP-TTL-RUNDATE            PIC X(08)  VALUE SPACES.
026500     05  FILLER                    PIC X(59)  VALUE SPACES.
026600 01  RP-TITLE-LINE-R REDEFINES RP-TITLE-LINE.
026700     05  FILLER                    PIC X(73).
026800     05  RP-TTLR-PAGE-NO           PIC 9(03)  VALUE ZERO.
026900     05  FILLER                    PIC X(56).
027000*                                   PAGE-NO OVERLAY - UNUSED FOR
027100*                                   NOW, HELD PENDING A REQ TO
027200*                                   NUMBER THE CONTROL REPORT
027300
027400 01  RP-RULE-LINE.
027500     05  RP-RULE-DASHES            PIC X(70)  VALUE ALL "-".
027600     05  FILLER                    PIC X(62)  VALUE SPACES.
027700
027800 01  RP-SECTION-LINE.
027900     05  RP-SECT-TEXT              PIC X(40)  VALUE SPACES.
028000     05  FILLER                    PIC X(92)  VALUE SPACES.
028100
028200 01  RP-BLANK-LINE.
028300     05  FILLER                    PIC X(132) VALUE SPACES.
028400
028500 01  RP-DETAIL-LINE.
028600     05  RP-DET-LABEL              PIC X(37)  VALUE SPACES.
028700     05  RP-DET-COUNT              PIC ZZZ,ZZ9.
028800     05  FILLER                    PIC X(88)  VALUE SPACES.
028900
029000*****************
029100 LINKAGE SECTION.
029200*****************
029300*    NONE - DXJBCTL IS THE TOP-LEVEL BATCH DRIVER.
029400 EJECT
029500*************************************
029600 PROCEDURE DIVISION.
029700*************************************
029800 MAIN-MODULE.
029900     PERFORM A000-INITIALIZE-ROUTINE
030000        THRU A999-INITIALIZE-ROUTINE-EX.
030100     PERFORM B000-UPSERT-VALIDATION-PHASE
030200        THRU B999-UPSERT-VALIDATION-PHASE-EX.
030300     PERFORM C000-STATUS-RECONCILIATION-PHASE
030400        THRU C999-STATUS-RECONCILIATION-PHASE-EX.
030500     PERFORM D000-LEGACY-BURSAR-PHASE
030600        THRU D999-LEGACY-BURSAR-PHASE-EX.
030700     PERFORM E000-PRINT-CONTROL-REPORT
030800        THRU E999-PRINT-CONTROL-REPORT-EX.
030900     PERFORM Z000-END-PROGRAM-ROUTINE
031000        THRU Z999-END-PROGRAM-ROUTINE-EX.
031100     GOBACK.
031200
031300*---------------------------------------------------------------*
031400*    A000 - ESTABLISH THE RUN DATE AND CLEAR ALL TOTALS
031500*---------------------------------------------------------------*
031600 A000-INITIALIZE-ROUTINE.
031700     MOVE    "DXJBCTL"               TO    WK-C-PGM-ID.
031800     ACCEPT   WK-C-DATE-YMD           FROM DATE.
031900     MOVE    WK-C-DATE-WORK          TO    WK-C-RUN-DATE.
032000     MOVE    ZERO                    TO    WK-C-UPSRT-READ-CT
032100                                            WK-C-UPSRT-ACC-CT
032200                                            WK-C-UPSRT-REJ-CT
032300                                            WK-C-STREC-READ-CT
032400                                            WK-C-STREC-UPD-CT
032500                                            WK-C-STREC-UNCH-CT
032600                                            WK-C-STREC-UNMATCH-CT
032700                                            WK-C-LEGCK-READ-CT
032800                                            WK-C-LEGCK-NOTMIG-CT
032900                                            WK-C-LEGCK-CLEAN-CT.
033000
033100 A999-INITIALIZE-ROUTINE-EX.
033200     EXIT.
033300*---------------------------------------------------------------*
033400*    B000 - UPSERT VALIDATION PHASE - JOBS-IN AGAINST DXVUPSRT,
033500*           SPLITTING TO JOBS-ACCEPTED-OUT / JOBS-REJECTED-OUT
033600*---------------------------------------------------------------*
033700 B000-UPSERT-VALIDATION-PHASE.
033800     OPEN INPUT  JOBS-IN.
033900     IF  NOT WK-C-SUCCESSFUL
034000         DISPLAY "DXJBCTL - OPEN FILE ERROR - JOBS-IN"
034100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034200         GO TO Y900-ABNORMAL-TERMINATION.
034300     OPEN OUTPUT JOBS-ACCEPTED-OUT.
034400     IF  NOT WK-C-SUCCESSFUL
034500         DISPLAY "DXJBCTL - OPEN FILE ERROR - JOBS-ACCEPTED-OUT"
034600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034700         GO TO Y900-ABNORMAL-TERMINATION.
034800     OPEN OUTPUT JOBS-REJECTED-OUT.
034900     IF  NOT WK-C-SUCCESSFUL
035000         DISPLAY "DXJBCTL - OPEN FILE ERROR - JOBS-REJECTED-OUT"
035100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035200         GO TO Y900-ABNORMAL-TERMINATION.
035300     PERFORM B100-READ-JOBS-IN
035400        THRU B100-READ-JOBS-IN-EX.
035500     PERFORM B200-PROCESS-UPSERT-RECORD
035600        THRU B200-PROCESS-UPSERT-RECORD-EX
035700        UNTIL WK-C-UPSRT-EOF.
035800     CLOSE JOBS-IN JOBS-ACCEPTED-OUT JOBS-REJECTED-OUT.
035900
036000 B999-UPSERT-VALIDATION-PHASE-EX.
036100     EXIT.
036200
036300 B100-READ-JOBS-IN.
036400     READ JOBS-IN
036500         AT END
036600             MOVE    "Y"             TO    WK-C-UPSRT-EOF-SW
036700         NOT AT END
036800             ADD     1               TO    WK-C-UPSRT-READ-CT
036900     END-READ.
037000
037100 B100-READ-JOBS-IN-EX.
037200     EXIT.
037300
037400 B200-PROCESS-UPSERT-RECORD.
037500     MOVE    SPACES                  TO    WK-C-UPSRT-RECORD.
037600     MOVE    DXJ-JOBS-IN-RECORD      TO    WK-C-UPSRT-INPUT.
037700     MOVE    WK-C-RUN-DATE           TO    WK-C-UPSRT-RUNDATE.
037800     CALL "DXVUPSRT" USING WK-C-UPSRT-RECORD.
037900     IF  WK-C-UPSRT-VALID
038000         MOVE    WK-C-UPSRT-INPUT    TO    DXJ-JOBS-ACC-RECORD
038100         WRITE   DXJ-JOBS-ACC-RECORD
038200         ADD     1                   TO    WK-C-UPSRT-ACC-CT
038300     ELSE
038400         MOVE    DXJ-JOBS-IN-RECORD  TO    JR-JOB-DATA
038500         MOVE    WK-C-UPSRT-REJECT-CD TO   JR-REJECT-CD
038600         WRITE   DXJ-JOBS-REJ-RECORD
038700         ADD     1                   TO    WK-C-UPSRT-REJ-CT
038800     END-IF.
038900     PERFORM B100-READ-JOBS-IN
039000        THRU B100-READ-JOBS-IN-EX.
039100
039200 B200-PROCESS-UPSERT-RECORD-EX.
039300     EXIT.
039400*---------------------------------------------------------------*
039500*    C000 - STATUS RECONCILIATION PHASE - LOAD JOB-MASTER INTO
039600*           THE TABLE, MERGE EACH JOB-UPDATES-IN EVENT THROUGH
039700*           DXVSTREC, THEN REWRITE JOB-MASTER-OUT
039800*---------------------------------------------------------------*
039900 C000-STATUS-RECONCILIATION-PHASE.
040000     PERFORM C050-LOAD-JOB-MASTER-TABLE
040100        THRU C050-LOAD-JOB-MASTER-TABLE-EX.
040200     OPEN INPUT JOB-UPDATES-IN.
040300     IF  NOT WK-C-SUCCESSFUL
040400         DISPLAY "DXJBCTL - OPEN FILE ERROR - JOB-UPDATES-IN"
040500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040600         GO TO Y900-ABNORMAL-TERMINATION.
040700     PERFORM C100-READ-JOB-UPDATES-IN
040800        THRU C100-READ-JOB-UPDATES-IN-EX.
040900     PERFORM C200-PROCESS-STATUS-UPDATE
041000        THRU C200-PROCESS-STATUS-UPDATE-EX
041100        UNTIL WK-C-STREC-EOF.
041200     CLOSE JOB-UPDATES-IN.
041300     PERFORM C800-REWRITE-JOB-MASTER-OUT
041400        THRU C800-REWRITE-JOB-MASTER-OUT-EX.
041500
041600 C999-STATUS-RECONCILIATION-PHASE-EX.
041700     EXIT.
041800
041900 C050-LOAD-JOB-MASTER-TABLE.
042000     MOVE    ZERO                    TO    WK-C-JOB-COUNT.
042100     OPEN INPUT JOB-MASTER.
042200     IF  NOT WK-C-SUCCESSFUL
042300         DISPLAY "DXJBCTL - OPEN FILE ERROR - JOB-MASTER"
042400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042500         GO TO Y900-ABNORMAL-TERMINATION.
042600     PERFORM C060-READ-JOB-MASTER
042700        THRU C060-READ-JOB-MASTER-EX.
042800     PERFORM C070-LOAD-TABLE-ROW
042900        THRU C070-LOAD-TABLE-ROW-EX
043000        UNTIL WK-C-JOBMS-EOF.
043100     CLOSE JOB-MASTER.
043200
043300 C050-LOAD-JOB-MASTER-TABLE-EX.
043400     EXIT.
043500
043600 C060-READ-JOB-MASTER.
043700     READ JOB-MASTER
043800         AT END
043900             MOVE    "Y"             TO    WK-C-JOBMS-EOF-SW
044000         NOT AT END
044100             CONTINUE
044200     END-READ.
044300
044400 C060-READ-JOB-MASTER-EX.
044500     EXIT.
044600
044700 C070-LOAD-TABLE-ROW.
044800     IF  WK-C-JOB-COUNT < 10000
044900         ADD     1                   TO    WK-C-JOB-COUNT
045000         MOVE    DXJ-JOB-MASTER-RECORD
045100                 TO  WK-C-JOB-ENTRY (WK-C-JOB-COUNT)
045200     ELSE
045300         DISPLAY "DXJBCTL - JOB-MASTER TABLE FULL AT 10000 ROWS"
045400     END-IF.
045500     PERFORM C060-READ-JOB-MASTER
045600        THRU C060-READ-JOB-MASTER-EX.
045700
045800 C070-LOAD-TABLE-ROW-EX.
045900     EXIT.
046000
046100 C100-READ-JOB-UPDATES-IN.
046200     READ JOB-UPDATES-IN
046300         AT END
046400             MOVE    "Y"             TO    WK-C-STREC-EOF-SW
046500         NOT AT END
046600             ADD     1               TO    WK-C-STREC-READ-CT
046700     END-READ.
046800
046900 C100-READ-JOB-UPDATES-IN-EX.
047000     EXIT.
047100
047200 C200-PROCESS-STATUS-UPDATE.
047300     MOVE    SPACES                  TO    WK-C-STREC-RECORD.
047400     SET     WK-C-JOB-NDX            TO    1.
047500     SEARCH ALL WK-C-JOB-ENTRY
047600         AT END
047700             MOVE    "N"             TO    WK-C-STREC-MATCH-SW
047800             ADD     1               TO    WK-C-STREC-UNMATCH-CT
047900         WHEN WK-C-JOBT-KEY (WK-C-JOB-NDX) = UPD-JOB-ID
048000             MOVE    "Y"             TO    WK-C-STREC-MATCH-SW
048100     END-SEARCH.
048200     IF  WK-C-STREC-MATCHED
048300         MOVE    WK-C-JOB-ENTRY (WK-C-JOB-NDX)
048400                 TO  WK-C-STREC-STORED
048500         MOVE    UPD-DESCRIPTION     TO    WK-C-STREC-UPD-DESC
048600         MOVE    UPD-FILES-COUNT
048700                 TO  WK-C-STREC-UPD-FILES-CNT
048800         MOVE    UPD-FILES-PRESENT   TO    WK-C-STREC-UPD-FILES-SW
048900         MOVE    UPD-START-DATE      TO    WK-C-STREC-UPD-START-DT
049000         MOVE    UPD-END-DATE        TO    WK-C-STREC-UPD-END-DT
049100         MOVE    UPD-ERROR-DETAILS   TO    WK-C-STREC-UPD-ERR-DETL
049200         MOVE    UPD-BATCH-STATUS    TO    WK-C-STREC-UPD-BAT-STAT
049300         MOVE    UPD-EXIT-STATUS     TO    WK-C-STREC-UPD-EXT-STAT
049400         MOVE    WK-C-RUN-DATE       TO    WK-C-STREC-RUNDATE
049500         CALL "DXVSTREC" USING WK-C-STREC-RECORD
049600         MOVE    WK-C-STREC-STORED
049700                 TO  WK-C-JOB-ENTRY (WK-C-JOB-NDX)
049800         IF  WK-C-STREC-CHANGED
049900             ADD     1               TO    WK-C-STREC-UPD-CT
050000         ELSE
050100             ADD     1               TO    WK-C-STREC-UNCH-CT
050200         END-IF
050300     END-IF.
050400     PERFORM C100-READ-JOB-UPDATES-IN
050500        THRU C100-READ-JOB-UPDATES-IN-EX.
050600
050700 C200-PROCESS-STATUS-UPDATE-EX.
050800     EXIT.
050900
051000 C800-REWRITE-JOB-MASTER-OUT.
051100     OPEN OUTPUT JOB-MASTER-OUT.
051200     IF  NOT WK-C-SUCCESSFUL
051300         DISPLAY "DXJBCTL - OPEN FILE ERROR - JOB-MASTER-OUT"
051400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
051500         GO TO Y900-ABNORMAL-TERMINATION.
051600     PERFORM C850-WRITE-TABLE-ROW
051700        THRU C850-WRITE-TABLE-ROW-EX
051800        VARYING WK-C-JOB-NDX FROM 1 BY 1
051900        UNTIL WK-C-JOB-NDX > WK-C-JOB-COUNT.
052000     CLOSE JOB-MASTER-OUT.
052100
052200 C800-REWRITE-JOB-MASTER-OUT-EX.
052300     EXIT.
052400
052500 C850-WRITE-TABLE-ROW.
052600     MOVE    WK-C-JOB-ENTRY (WK-C-JOB-NDX)
052700             TO  DXJ-JOB-MASTER-OUT-RECORD.
052800     WRITE   DXJ-JOB-MASTER-OUT-RECORD.
052900
053000 C850-WRITE-TABLE-ROW-EX.
053100     EXIT.
053200*---------------------------------------------------------------*
053300*    D000 - LEGACY BURSAR MIGRATION CHECK PHASE
053400*---------------------------------------------------------------*
053500 D000-LEGACY-BURSAR-PHASE.
053600     OPEN INPUT  LEGACY-BURSAR-IN.
053700     IF  NOT WK-C-SUCCESSFUL
053800         DISPLAY "DXJBCTL - OPEN FILE ERROR - LEGACY-BURSAR-IN"
053900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
054000         GO TO Y900-ABNORMAL-TERMINATION.
054100     OPEN OUTPUT LEGACY-BURSAR-OUT.
054200     IF  NOT WK-C-SUCCESSFUL
054300         DISPLAY "DXJBCTL - OPEN FILE ERROR - LEGACY-BURSAR-OUT"
054400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
054500         GO TO Y900-ABNORMAL-TERMINATION.
054600     PERFORM D100-READ-LEGACY-BURSAR-IN
054700        THRU D100-READ-LEGACY-BURSAR-IN-EX.
054800     PERFORM D200-PROCESS-LEGACY-RECORD
054900        THRU D200-PROCESS-LEGACY-RECORD-EX
055000        UNTIL WK-C-LEGCK-EOF.
055100     CLOSE LEGACY-BURSAR-IN LEGACY-BURSAR-OUT.
055200
055300 D999-LEGACY-BURSAR-PHASE-EX.
055400     EXIT.
055500
055600 D100-READ-LEGACY-BURSAR-IN.
055700     READ LEGACY-BURSAR-IN
055800         AT END
055900             MOVE    "Y"             TO    WK-C-LEGCK-EOF-SW
056000         NOT AT END
056100             ADD     1               TO    WK-C-LEGCK-READ-CT
056200     END-READ.
056300
056400 D100-READ-LEGACY-BURSAR-IN-EX.
056500     EXIT.
056600
056700 D200-PROCESS-LEGACY-RECORD.
056800     MOVE    SPACES                  TO    WK-C-LEGCK-RECORD.
056900     MOVE    DXJ-LEGACY-BURSAR-IN-RECORD
057000             TO  WK-C-LEGCK-INPUT.
057100     CALL "DXVLEGCK" USING WK-C-LEGCK-RECORD.
057200     MOVE    DXJ-LEGACY-BURSAR-IN-RECORD
057300             TO  LO-LEGACY-DATA.
057400     MOVE    WK-C-LEGCK-CLASS-CD     TO    LO-CLASS-CD.
057500     WRITE   DXJ-LEGACY-BURSAR-OUT-RECORD.
057600     IF  WK-C-LEGCK-NOT-MIGRATED
057700         ADD     1                   TO    WK-C-LEGCK-NOTMIG-CT
057800     ELSE
057900         ADD     1                   TO    WK-C-LEGCK-CLEAN-CT
058000     END-IF.
058100     PERFORM D100-READ-LEGACY-BURSAR-IN
058200        THRU D100-READ-LEGACY-BURSAR-IN-EX.
058300
058400 D200-PROCESS-LEGACY-RECORD-EX.
058500     EXIT.
058600*---------------------------------------------------------------*
058700*    E000 - PRINT THE COMBINED JOB BATCH CONTROL REPORT
058800*---------------------------------------------------------------*
058900 E000-PRINT-CONTROL-REPORT.
059000     OPEN OUTPUT DXJCTLRPT.
059100     IF  NOT WK-C-SUCCESSFUL
059200         DISPLAY "DXJBCTL - OPEN FILE ERROR - DXJCTLRPT"
059300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
059400         GO TO Y900-ABNORMAL-TERMINATION.
059500     MOVE    WK-C-RUN-DATE           TO    RP-TTL-RUNDATE.
059600     WRITE   RP-PRINT-LINE FROM RP-TITLE-LINE
059700             AFTER ADVANCING PAGE.
059800     PERFORM E900-WRITE-RULE-LINE
059900        THRU E900-WRITE-RULE-LINE-EX.
060000
060100     MOVE    "UPSERT VALIDATION"     TO    RP-SECT-TEXT.
060200     WRITE   RP-PRINT-LINE FROM RP-SECTION-LINE
060300             AFTER ADVANCING 2 LINES.
060400     MOVE    "  RECORDS READ. . . . . . . . . . . ."
060500             TO  RP-DET-LABEL.
060600     MOVE    WK-C-UPSRT-READ-CT      TO    RP-DET-COUNT.
060700     WRITE   RP-PRINT-LINE FROM RP-DETAIL-LINE
060800             AFTER ADVANCING 1 LINE.
060900     MOVE    "  ACCEPTED. . . . . . . . . . . . . ."
061000             TO  RP-DET-LABEL.
061100     MOVE    WK-C-UPSRT-ACC-CT       TO    RP-DET-COUNT.
061200     WRITE   RP-PRINT-LINE FROM RP-DETAIL-LINE
061300             AFTER ADVANCING 1 LINE.
061400     MOVE    "  REJECTED. . . . . . . . . . . . . ."
061500             TO  RP-DET-LABEL.
061600     MOVE    WK-C-UPSRT-REJ-CT       TO    RP-DET-COUNT.
061700     WRITE   RP-PRINT-LINE FROM RP-DETAIL-LINE
061800             AFTER ADVANCING 1 LINE.
061900
062000     MOVE    "STATUS RECONCILIATION"  TO    RP-SECT-TEXT.
062100     WRITE   RP-PRINT-LINE FROM RP-SECTION-LINE
062200             AFTER ADVANCING 2 LINES.
062300     MOVE    "  UPDATES READ. . . . . . . . . . . ."
062400             TO  RP-DET-LABEL.
062500     MOVE    WK-C-STREC-READ-CT      TO    RP-DET-COUNT.
062600     WRITE   RP-PRINT-LINE FROM RP-DETAIL-LINE
062700             AFTER ADVANCING 1 LINE.
062800     MOVE    "  RECORDS UPDATED . . . . . . . . . ."
062900             TO  RP-DET-LABEL.
063000     MOVE    WK-C-STREC-UPD-CT       TO    RP-DET-COUNT.
063100     WRITE   RP-PRINT-LINE FROM RP-DETAIL-LINE
063200             AFTER ADVANCING 1 LINE.
063300     MOVE    "  RECORDS UNCHANGED . . . . . . . . ."
063400             TO  RP-DET-LABEL.
063500     MOVE    WK-C-STREC-UNCH-CT      TO    RP-DET-COUNT.
063600     WRITE   RP-PRINT-LINE FROM RP-DETAIL-LINE
063700             AFTER ADVANCING 1 LINE.
063800     MOVE    "  UNMATCHED JOB IDS . . . . . . . . ."
063900             TO  RP-DET-LABEL.
064000     MOVE    WK-C-STREC-UNMATCH-CT   TO    RP-DET-COUNT.
064100     WRITE   RP-PRINT-LINE FROM RP-DETAIL-LINE
064200             AFTER ADVANCING 1 LINE.
064300
064400     MOVE    "LEGACY BURSAR MIGRATION CHECK" TO RP-SECT-TEXT.
064500     WRITE   RP-PRINT-LINE FROM RP-SECTION-LINE
064600             AFTER ADVANCING 2 LINES.
064700     MOVE    "  RECORDS READ. . . . . . . . . . . ."
064800             TO  RP-DET-LABEL.
064900     MOVE    WK-C-LEGCK-READ-CT      TO    RP-DET-COUNT.
065000     WRITE   RP-PRINT-LINE FROM RP-DETAIL-LINE
065100             AFTER ADVANCING 1 LINE.
065200     MOVE    "  NOT MIGRATED (WORKLIST) . . . . . ."
065300             TO  RP-DET-LABEL.
065400     MOVE    WK-C-LEGCK-NOTMIG-CT    TO    RP-DET-COUNT.
065500     WRITE   RP-PRINT-LINE FROM RP-DETAIL-LINE
065600             AFTER ADVANCING 1 LINE.
065700     MOVE    "  ALREADY CLEAN . . . . . . . . . . ."
065800             TO  RP-DET-LABEL.
065900     MOVE    WK-C-LEGCK-CLEAN-CT     TO    RP-DET-COUNT.
066000     WRITE   RP-PRINT-LINE FROM RP-DETAIL-LINE
066100             AFTER ADVANCING 1 LINE.
066200
066300     PERFORM E900-WRITE-RULE-LINE
066400        THRU E900-WRITE-RULE-LINE-EX.
066500     CLOSE DXJCTLRPT.
066600
066700 E999-PRINT-CONTROL-REPORT-EX.
066800     EXIT.
066900
067000 E900-WRITE-RULE-LINE.
067100     WRITE   RP-PRINT-LINE FROM RP-RULE-LINE
067200             AFTER ADVANCING 1 LINE.
067300
067400 E900-WRITE-RULE-LINE-EX.
067500     EXIT.
067600*---------------------------------------------------------------*
067700*                   PROGRAM SUBROUTINE
067800*---------------------------------------------------------------*
067900 Y900-ABNORMAL-TERMINATION.
068000     PERFORM Z000-END-PROGRAM-ROUTINE
068100        THRU Z999-END-PROGRAM-ROUTINE-EX.
068200     GOBACK.
068300
068400 Z000-END-PROGRAM-ROUTINE.
068500*    ALL FILES ARE CLOSED BY THEIR OWNING PHASE - NOTHING TO
068600*    CLOSE HERE ON THE NORMAL END-OF-RUN PATH.
068700     CONTINUE.
068800
068900 Z999-END-PROGRAM-ROUTINE-EX.
069000     EXIT.
069100
069200******************************************************************
069300************** END OF PROGRAM SOURCE -  DXJBCTL ***************
069400******************************************************************
