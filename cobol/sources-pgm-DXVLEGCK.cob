000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DXVLEGCK.
000500 AUTHOR.         G FORRI.
000600 INSTALLATION.   DATA EXPORT JOB BATCH SUITE.
000700 DATE-WRITTEN.   12 MAY 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO CLASSIFY ONE LEGACY BURSAR
001200*               FEE/FINE EXPORT CONFIGURATION ROW AS NOT-MIGRATED
001300*               OR ALREADY-CLEAN (LEGACYBURSARMIGRATIONCHECK).
001400*               CALLER SUPPLIES THE LEGACY ROW VIA
001500*               WK-C-LEGCK-RECORD; THIS ROUTINE SETS
001600*               WK-C-LEGCK-CLASS-CD ON RETURN.
001700*
001800*-----------------------------------------------------------------
001900* HISTORY OF MODIFICATION:
002000*-----------------------------------------------------------------
002100* MOD.#  INIT   DATE        DESCRIPTION
002200* ------ ------ ----------  -----------------------------------
002300* DXJ011 RNAZIM 17/03/1997  INITIAL VERSION - CLONED FROM THE
002400*                           COMMON CALLED-MODULE SKELETON AND
002500*                           STUBBED AS A PASS-THROUGH PENDING
002600*                           SCOPE OF THE BURSAR CUTOVER PROJECT -
002700*                           REQ 4250 (PROJECT SHELVED, ROUTINE
002800*                           LEFT IN PLACE UNCALLED)
002900* DXJ014 TOHSL  19/02/1999  Y2K REVIEW - NO DATE FIELDS OF ITS
003000*                           OWN, NO CHANGE REQUIRED
003100* DXJ032 GFORRI 08/01/2024  BURSAR CUTOVER REVIVED - STUB WIRED
003200*                           UP WITH THE SIX-CONDITION NOT-
003300*                           MIGRATED TEST FOR THE NIGHTLY SWEEP -
003400*                           REQ 9410
003500*-----------------------------------------------------------------
003600        EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004400                      ON  STATUS IS U0-TRACE-ON
004500                      OFF STATUS IS U0-TRACE-OFF.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*    NO FILES - SINGLE-RECORD CALLED CLASSIFICATION ROUTINE.
004900
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400*************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER                          PIC X(24)        VALUE
005800     "** PROGRAM DXVLEGCK **".
005900
006000* ------------------ PROGRAM WORKING STORAGE -------------------*
006100 01    WK-C-COMMON.
006200 COPY DXCMWS.
006300
006400 01  WK-C-WORK-AREA.
006500     05  WK-C-SENTINEL-DAYS         PIC 9(03)  COMP  VALUE 999.
006600*                                   "NOT PRESENT" SENTINEL FOR
006700*                                   LEG-DAYS-OUTSTANDING
006800     05  WK-C-HIT-CT                PIC 9(02)  COMP  VALUE ZERO.
006900*                                   HOW MANY OF THE SIX LEGACY
007000*                                   FIELD CHECKS FIRED - TRACE
007100     05  WK-C-SENTINEL-DAYS-X       PIC X(03)  VALUE "999".
007200     05  WK-C-SENTINEL-DAYS-X-R REDEFINES
007300         WK-C-SENTINEL-DAYS-X.
007400         10  WK-C-SENTINEL-DAYS-NUM PIC 9(03).
007500*                                   NUMERIC VIEW OF THE SENTINEL -
007600*                                   DISPLAYED BY THE B000 TRACE
007700*                                   BELOW
007800     05  WK-C-HIT-CT-X              PIC X(02)  VALUE SPACES.
007900     05  WK-C-HIT-CT-X-R REDEFINES
008000         WK-C-HIT-CT-X              PIC 99.
008100*                                   HIT COUNTER MOVED HERE JUST
008200*                                   BEFORE THE B000 TRACE DISPLAY
008300     05  WK-C-DAYS-OUT-ED           PIC X(03)  VALUE SPACES.
008400     05  WK-C-DAYS-OUT-ED-R REDEFINES
008500         WK-C-DAYS-OUT-ED          PIC ZZ9.
008600*                                   EDITED VIEW OF THE CALLER'S
008700*                                   DAYS-OUTSTANDING VALUE, MOVED
008800*                                   IN BY THE B000 TRACE BELOW
008900
009000*****************
009100 LINKAGE SECTION.
009200*****************
009300 COPY LEGCK.
009400 EJECT
009500********************************************************
009600 PROCEDURE DIVISION USING WK-C-LEGCK-RECORD.
009700********************************************************
009800 MAIN-MODULE.
009900     PERFORM A000-START-PROGRAM-ROUTINE
010000        THRU A999-START-PROGRAM-ROUTINE-EX.
010100     PERFORM B000-CLASSIFY-RECORD
010200        THRU B999-CLASSIFY-RECORD-EX.
010300     PERFORM Z000-END-PROGRAM-ROUTINE
010400        THRU Z999-END-PROGRAM-ROUTINE-EX.
010500     GOBACK.
010600
010700*---------------------------------------------------------------*
010800*    A000 - CLEAR THE OUTPUT GROUP AND THE HIT COUNTER
010900*---------------------------------------------------------------*
011000 A000-START-PROGRAM-ROUTINE.
011100     MOVE    ZERO                    TO    WK-C-HIT-CT.
011200     MOVE    "C"                     TO    WK-C-LEGCK-CLASS-CD.
011300
011400 A999-START-PROGRAM-ROUTINE-EX.
011500     EXIT.
011600*---------------------------------------------------------------*
011700*    B000 - SIX-CONDITION NOT-MIGRATED TEST - ANY ONE HIT MARKS
011800*           THE ROW NOT-MIGRATED, NONE HIT LEAVES IT CLEAN
011900*---------------------------------------------------------------*
012000 B000-CLASSIFY-RECORD.
012100     IF  WK-C-LEGCK-GROUP-CNT NOT = ZERO
012200         ADD     1                   TO    WK-C-HIT-CT
012300     END-IF.
012400     IF  WK-C-LEGCK-TYPE-MAPS-YES
012500         ADD     1                   TO    WK-C-HIT-CT
012600     END-IF.
012700     IF  WK-C-LEGCK-DAYS-OUT NOT = WK-C-SENTINEL-DAYS
012800         ADD     1                   TO    WK-C-HIT-CT
012900     END-IF.
013000     IF  WK-C-LEGCK-TRANSFER-ACCT NOT = SPACES
013100         ADD     1                   TO    WK-C-HIT-CT
013200     END-IF.
013300     IF  WK-C-LEGCK-FEEFINE-OWNER NOT = SPACES
013400         ADD     1                   TO    WK-C-HIT-CT
013500     END-IF.
013600     IF  WK-C-LEGCK-SVC-POINT NOT = SPACES
013700         ADD     1                   TO    WK-C-HIT-CT
013800     END-IF.
013900     IF  WK-C-HIT-CT > ZERO
014000         MOVE    "N"                 TO    WK-C-LEGCK-CLASS-CD
014100     END-IF.
014200     IF  U0-TRACE-ON
014300         MOVE    WK-C-HIT-CT              TO    WK-C-HIT-CT-X
014400         MOVE    WK-C-LEGCK-DAYS-OUT      TO    WK-C-DAYS-OUT-ED
014500         DISPLAY "DXVLEGCK - HIT COUNT  " WK-C-HIT-CT-X-R
014600         DISPLAY "DXVLEGCK - DAYS OUT   " WK-C-DAYS-OUT-ED-R
014700         DISPLAY "DXVLEGCK - SENTINEL   " WK-C-SENTINEL-DAYS-NUM
014800         DISPLAY "DXVLEGCK - CLASS CODE " WK-C-LEGCK-CLASS-CD
014900     END-IF.
015000
015100 B999-CLASSIFY-RECORD-EX.
015200     EXIT.
015300*---------------------------------------------------------------*
015400*                   PROGRAM SUBROUTINE
015500*---------------------------------------------------------------*
015600 Z000-END-PROGRAM-ROUTINE.
015700*    NOTHING TO CLOSE - NO FILES OWNED BY THIS ROUTINE.
015800     CONTINUE.
015900
016000 Z999-END-PROGRAM-ROUTINE-EX.
016100     EXIT.
016200
016300******************************************************************
016400************** END OF PROGRAM SOURCE -  DXVLEGCK ***************
016500******************************************************************
