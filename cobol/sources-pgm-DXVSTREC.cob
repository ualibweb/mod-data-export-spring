000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DXVSTREC.
000500 AUTHOR.         R NAZIM.
000600 INSTALLATION.   DATA EXPORT JOB BATCH SUITE.
000700 DATE-WRITTEN.   12 MAY 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO MERGE ONE INCOMING JOB STATUS
001200*               UPDATE EVENT INTO A STORED JOB-MASTER ROW
001300*               (JOBSTATUSRECONCILER).  CALLER SUPPLIES THE STORED
001400*               ROW, THE UPDATE EVENT AND THE RUN DATE VIA
001500*               WK-C-STREC-RECORD; THIS ROUTINE APPLIES THE
001600*               FIELD-LEVEL MERGE RULE, THE BATCH-STATUS TO
001700*               EXTERNAL-STATUS MAPPING AND THE UPDATED-DATE RULE.
001800*
001900*-----------------------------------------------------------------
002000* HISTORY OF MODIFICATION:
002100*-----------------------------------------------------------------
002200* MOD.#  INIT   DATE        DESCRIPTION
002300* ------ ------ ----------  -----------------------------------
002400* DXJ006 RNAZIM 10/02/1997  INITIAL VERSION - CLONED FROM THE
002500*                           COMMON CALLED-MODULE SKELETON FOR THE
002600*                           NEW DATA EXPORT JOB BATCH SUITE
002700* DXJ014 TOHSL  19/02/1999  Y2K REVIEW - START/END DATE FIELDS
002800*                           ALREADY CCYYMMDD, NO CHANGE REQUIRED
002900* DXJ018 TOHSL  04/08/1999  USE UPD-FILES-PRESENT SWITCH RATHER
003000*                           THAN A ZERO TEST ON FILES-COUNT - A
003100*                           GENUINE ZERO COUNT WAS BEING MERGED
003200*                           IN AS "NOT PRESENT" - REQ 6102
003300* DXJ028 GFORRI 10/04/2024  BATCH-STATUS MAPPING TABLE REBUILT AS
003400*                           A SEARCHED OCCURS TABLE - REQ 9310
003500* DXJ036 GFORRI 09/08/2026  B000 WAS MOVING UPD-START-DT INTO
003600*                           CREATED-DATE - CREATED-DATE IS SET
003700*                           ONCE ON FIRST UPSERT, NEVER TOUCHED
003800*                           AGAIN (SEE JOBREC).  START-DT NOW
003900*                           ONLY TRIPS THE CHANGED FLAG, LIKE
004000*                           END-DT JUST BELOW IT - REQ 9510
004100*-----------------------------------------------------------------
004200        EJECT
004300**********************
004400 ENVIRONMENT DIVISION.
004500**********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-AS400.
004800 OBJECT-COMPUTER.  IBM-AS400.
004900 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005000                      ON  STATUS IS U0-TRACE-ON
005100                      OFF STATUS IS U0-TRACE-OFF.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*    NO FILES - SINGLE-RECORD CALLED MERGE ROUTINE.
005500
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000*************
006100 WORKING-STORAGE SECTION.
006200*************************
006300 01  FILLER                          PIC X(24)        VALUE
006400     "** PROGRAM DXVSTREC **".
006500
006600* ------------------ PROGRAM WORKING STORAGE -------------------*
006700 01    WK-C-COMMON.
006800 COPY DXCMWS.
006900
007000 01  WK-C-WORK-AREA.
007100     05  WK-C-TABLE-IDX             PIC 9(02)  COMP  VALUE ZERO.
007200*                                   SUBSCRIPT FOR THE MAPPING
007300*                                   TABLE SEARCH BELOW
007400     05  WK-C-MAPPED-STATUS         PIC X(12)  VALUE SPACES.
007500     05  WK-C-MAPPED-STATUS-R REDEFINES
007600         WK-C-MAPPED-STATUS.
007700         10  WK-C-MAPPED-STATUS-1   PIC X(01).
007800         10  WK-C-MAPPED-STATUS-REST PIC X(11).
007900*                                   FIRST-BYTE OVERLAY, USED ONLY
008000*                                   SO THE A089 TRACE CAN SHOW A
008100*                                   BLANK-VS-SET CHECK WITHOUT AN
008200*                                   INTRINSIC FUNCTION CALL
008300     05  WK-C-TODAY-DATE            PIC X(08)  VALUE SPACES.
008400     05  WK-C-TODAY-DATE-R REDEFINES
008500         WK-C-TODAY-DATE.
008600         10  WK-C-TODAY-CCYY        PIC 9(04).
008700         10  WK-C-TODAY-MM          PIC 9(02).
008800         10  WK-C-TODAY-DD          PIC 9(02).
008900
009000 01  WK-C-STATUS-MAP-TABLE.
009100     05  WK-C-STATUS-MAP-ENTRY OCCURS 8 TIMES
009200                                INDEXED BY WK-C-MAP-NDX.
009300         10  WK-C-MAP-BATCH-STATUS  PIC X(10).
009400         10  WK-C-MAP-JOB-STATUS    PIC X(12).
009500
009600 01  WK-C-STATUS-MAP-VALUES.
009700     05  FILLER  PIC X(22) VALUE "COMPLETED SUCCESSFUL  ".
009800     05  FILLER  PIC X(22) VALUE "STARTING  IN_PROGRESS ".
009900     05  FILLER  PIC X(22) VALUE "STARTED   IN_PROGRESS ".
010000     05  FILLER  PIC X(22) VALUE "STOPPING  IN_PROGRESS ".
010100     05  FILLER  PIC X(22) VALUE "STOPPED   IN_PROGRESS ".
010200     05  FILLER  PIC X(22) VALUE "FAILED    FAILED      ".
010300     05  FILLER  PIC X(22) VALUE "ABANDONED FAILED      ".
010400     05  FILLER  PIC X(22) VALUE "UNKNOWN   *NOMAP*     ".
010500
010600 01  WK-C-STATUS-MAP-TABLE-R REDEFINES
010700     WK-C-STATUS-MAP-VALUES.
010800     05  WK-C-MAP-LOAD-ENTRY OCCURS 8 TIMES.
010900         10  WK-C-MAP-LOAD-BATCH    PIC X(10).
011000         10  WK-C-MAP-LOAD-STATUS   PIC X(12).
011100
011200 01  WK-C-LITERALS.
011300     05  C-BATCH-UNKNOWN            PIC X(10)  VALUE "UNKNOWN".
011400     05  C-NOMAP                    PIC X(07)  VALUE "*NOMAP*".
011500
011600*****************
011700 LINKAGE SECTION.
011800*****************
011900 COPY STREC.
012000 EJECT
012100********************************************************
012200 PROCEDURE DIVISION USING WK-C-STREC-RECORD.
012300********************************************************
012400 MAIN-MODULE.
012500     PERFORM A000-START-PROGRAM-ROUTINE
012600        THRU A999-START-PROGRAM-ROUTINE-EX.
012700     PERFORM B000-MERGE-FIELDS
012800        THRU B999-MERGE-FIELDS-EX.
012900     PERFORM C000-SET-UPDATED-DATE
013000        THRU C999-SET-UPDATED-DATE-EX.
013100     PERFORM Z000-END-PROGRAM-ROUTINE
013200        THRU Z999-END-PROGRAM-ROUTINE-EX.
013300     GOBACK.
013400
013500*---------------------------------------------------------------*
013600*    A000 - LOAD THE MAPPING TABLE AND CLEAR THE OUTPUT GROUP
013700*---------------------------------------------------------------*
013800 A000-START-PROGRAM-ROUTINE.
013900     MOVE    WK-C-STREC-RUNDATE       TO    WK-C-TODAY-DATE.
014000     MOVE    "N"                      TO    WK-C-STREC-CHANGED-SW.
014100     PERFORM A050-LOAD-MAP-TABLE
014200        THRU A050-LOAD-MAP-TABLE-EX
014300        VARYING WK-C-MAP-NDX FROM 1 BY 1
014400          UNTIL WK-C-MAP-NDX > 8.
014500
014600 A999-START-PROGRAM-ROUTINE-EX.
014700     EXIT.
014800
014900 A050-LOAD-MAP-TABLE.
015000     MOVE  WK-C-MAP-LOAD-BATCH (WK-C-MAP-NDX)
015100       TO  WK-C-MAP-BATCH-STATUS (WK-C-MAP-NDX).
015200     MOVE  WK-C-MAP-LOAD-STATUS (WK-C-MAP-NDX)
015300       TO  WK-C-MAP-JOB-STATUS (WK-C-MAP-NDX).
015400
015500 A050-LOAD-MAP-TABLE-EX.
015600     EXIT.
015700*---------------------------------------------------------------*
015800*    B000 - FIELD-LEVEL MERGE RULE - ONE IF PER UPDATABLE FIELD
015900*---------------------------------------------------------------*
016000 B000-MERGE-FIELDS.
016100     IF  WK-C-STREC-UPD-DESC NOT = SPACES
016200     AND WK-C-STREC-UPD-DESC NOT = WK-C-STREC-DESCRIPTION
016300         MOVE WK-C-STREC-UPD-DESC TO WK-C-STREC-DESCRIPTION
016400         MOVE "Y" TO WK-C-STREC-CHANGED-SW
016500     END-IF.
016600     IF  WK-C-STREC-UPD-FILES-YES
016700     AND WK-C-STREC-UPD-FILES-CNT NOT = WK-C-STREC-FILES-COUNT
016800         MOVE WK-C-STREC-UPD-FILES-CNT TO WK-C-STREC-FILES-COUNT
016900         MOVE "Y" TO WK-C-STREC-CHANGED-SW
017000     END-IF.
017100*                                   JOB-CREATED-DATE IS SET ONCE
017200*                                   ON FIRST UPSERT, NEVER TOUCHED
017300*                                   AGAIN (SEE JOBREC) - THIS
017400*                                   ROUTINE MUST NOT MUTATE IT.
017500*                                   JOB-RECORD HAS NO SEPARATE
017600*                                   START-DATE OR END-DATE FIELD,
017700*                                   SO BOTH EVENT DATES ONLY COUNT
017800*                                   TOWARD THE CHANGED FLAG - REQ
017900*                                   9510
018000     IF  WK-C-STREC-UPD-START-DT NOT = SPACES
018100         MOVE "Y" TO WK-C-STREC-CHANGED-SW
018200     END-IF.
018300     IF  WK-C-STREC-UPD-END-DT NOT = SPACES
018400         MOVE "Y" TO WK-C-STREC-CHANGED-SW
018500     END-IF.
018600     IF  WK-C-STREC-UPD-ERR-DETL NOT = SPACES
018700     AND WK-C-STREC-UPD-ERR-DETL NOT = WK-C-STREC-ERROR-DETAILS
018800         MOVE WK-C-STREC-UPD-ERR-DETL TO WK-C-STREC-ERROR-DETAILS
018900         MOVE "Y" TO WK-C-STREC-CHANGED-SW
019000     END-IF.
019100     IF  WK-C-STREC-UPD-BAT-STAT NOT = SPACES
019200     AND WK-C-STREC-UPD-BAT-STAT NOT = WK-C-STREC-BATCH-STATUS
019300         MOVE WK-C-STREC-UPD-BAT-STAT TO WK-C-STREC-BATCH-STATUS
019400         MOVE "Y" TO WK-C-STREC-CHANGED-SW
019500         PERFORM B500-MAP-BATCH-STATUS
019600            THRU B500-MAP-BATCH-STATUS-EX
019700     END-IF.
019800     IF  WK-C-STREC-UPD-EXT-STAT NOT = SPACES
019900     AND WK-C-STREC-UPD-EXT-STAT NOT = WK-C-STREC-EXIT-STATUS
020000         MOVE WK-C-STREC-UPD-EXT-STAT TO WK-C-STREC-EXIT-STATUS
020100         MOVE "Y" TO WK-C-STREC-CHANGED-SW
020200     END-IF.
020300
020400 B999-MERGE-FIELDS-EX.
020500     EXIT.
020600*---------------------------------------------------------------*
020700*    B500 - BATCH-STATUS TO EXTERNAL-STATUS MAPPING (DXJ028)
020800*---------------------------------------------------------------*
020900 B500-MAP-BATCH-STATUS.
021000     SET     WK-C-MAP-NDX            TO    1.
021100     SEARCH  WK-C-STATUS-MAP-ENTRY
021200         AT END
021300             MOVE    C-NOMAP         TO    WK-C-MAPPED-STATUS
021400         WHEN WK-C-MAP-BATCH-STATUS (WK-C-MAP-NDX) =
021500              WK-C-STREC-BATCH-STATUS
021600             MOVE WK-C-MAP-JOB-STATUS (WK-C-MAP-NDX)
021700               TO WK-C-MAPPED-STATUS
021800     END-SEARCH.
021900     IF  WK-C-MAPPED-STATUS NOT = C-NOMAP
022000         MOVE    WK-C-MAPPED-STATUS  TO    WK-C-STREC-STATUS
022100     END-IF.
022200
022300 B500-MAP-BATCH-STATUS-EX.
022400     EXIT.
022500*---------------------------------------------------------------*
022600*    C000 - UPDATED-DATE RULE - ONLY WHEN SOMETHING CHANGED
022700*---------------------------------------------------------------*
022800 C000-SET-UPDATED-DATE.
022900     IF  WK-C-STREC-CHANGED
023000         MOVE    WK-C-TODAY-DATE     TO    WK-C-STREC-UPDATED-DATE
023100     END-IF.
023200     IF  U0-TRACE-ON
023300         DISPLAY "DXVSTREC - CHANGED " WK-C-STREC-CHANGED-SW
023400         DISPLAY "DXVSTREC - JOB-ID  " WK-C-STREC-JOB-ID
023500     END-IF.
023600
023700 C999-SET-UPDATED-DATE-EX.
023800     EXIT.
023900*---------------------------------------------------------------*
024000*                   PROGRAM SUBROUTINE
024100*---------------------------------------------------------------*
024200 Z000-END-PROGRAM-ROUTINE.
024300*    NOTHING TO CLOSE - NO FILES OWNED BY THIS ROUTINE.
024400     CONTINUE.
024500
024600 Z999-END-PROGRAM-ROUTINE-EX.
024700     EXIT.
024800
024900******************************************************************
025000************** END OF PROGRAM SOURCE -  DXVSTREC ***************
025100******************************************************************
