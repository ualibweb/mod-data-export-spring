000100*****************************************************************
000200*    DXCMWS - COMMON WORK AREA - DATA EXPORT JOB BATCH SYSTEM
000300*    COPYBOOK CARRIES THE FILE-STATUS SWITCH AND ITS CONDITION
000400*    NAMES SHARED BY ALL PROGRAMS IN THE DXJ FAMILY.
000500*-----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------------
000800* MOD.#  INIT   DATE        DESCRIPTION
000900* ------ ------ ----------  -----------------------------------
001000* DXJ001 RNAZIM 04/11/1996  INITIAL VERSION - LIFTED OFF ASCMWS
001100*                           FOR THE DATA EXPORT JOB BATCH SUITE
001200* DXJ014 TOHSL  19/02/1999  Y2K REVIEW - WK-C-RUN-DATE WIDENED
001300*                           TO CCYYMMDD, NO OTHER CHANGE REQUIRED
001400*    FRAGMENT COPYBOOK - NO 01 OF ITS OWN.  CALLER OPENS ITS OWN
001500*    01 WK-C-COMMON GROUP AND COPIES THIS STRAIGHT INTO IT, THE
001600*    SAME WAY THE SHOP'S OWN PROGRAMS OPEN WK-C-COMMON AND COPY
001700*    ASCMWS INTO IT.
001800*-----------------------------------------------------------------
001900     05  WK-C-FILE-STATUS          PIC X(02)  VALUE SPACES.
002000         88  WK-C-SUCCESSFUL                  VALUE '00'.
002100         88  WK-C-DUPLICATE-KEY               VALUE '22'.
002200         88  WK-C-RECORD-NOT-FOUND            VALUE '23'.
002300         88  WK-C-END-OF-FILE                 VALUE '10'.
002400     05  WK-C-RUN-DATE             PIC X(08)  VALUE SPACES.
002500     05  WK-C-PGM-ID               PIC X(08)  VALUE SPACES.
002600     05  FILLER                    PIC X(10)  VALUE SPACES.
