000100*****************************************************************
000200*    UPSRT - LINKAGE PARAMETER RECORD FOR DXVUPSRT
000300*-----------------------------------------------------------------
000400*    CALLING CONVENTION: CALLER BUILDS THE CANDIDATE JOB UNDER
000500*    WK-C-UPSRT-INPUT, MOVES THE RUN DATE, CALLS DXVUPSRT, AND ON
000600*    RETURN TESTS WK-C-UPSRT-VALID-SW.  WHEN VALID, THE SEVEN
000700*    DEFAULTING STEPS HAVE BEEN APPLIED IN PLACE ON THE SAME
000800*    INPUT GROUP, SO THE CALLER WRITES WK-C-UPSRT-INPUT STRAIGHT
000900*    TO JOBS-ACCEPTED-OUT.  WHEN INVALID, WK-C-UPSRT-REJECT-CD
001000*    CARRIES THE REASON AND THE CALLER WRITES THE ORIGINAL
001100*    UNCHANGED RECORD TO JOBS-REJECTED-OUT.
001200*-----------------------------------------------------------------
001300* HISTORY OF MODIFICATION:
001400*-----------------------------------------------------------------
001500* MOD.#  INIT   DATE        DESCRIPTION
001600* ------ ------ ----------  -----------------------------------
001700* DXJ005 RNAZIM 03/02/1997  INITIAL VERSION
001800* DXJ022 GFORRI 21/09/2023  ADD REJECT-CD '02' FOR THE BURSAR
001900*                           PARAMETER-PRESENCE CHECK - REQ 9012
002000*-----------------------------------------------------------------
002100 01  WK-C-UPSRT-RECORD.
002200     05  WK-C-UPSRT-INPUT.
002300         10  WK-C-UPSRT-JOB-ID         PIC X(36).
002400         10  WK-C-UPSRT-JOB-NAME       PIC X(100).
002500         10  WK-C-UPSRT-DESCRIPTION    PIC X(200).
002600         10  WK-C-UPSRT-TYPE           PIC X(30).
002700         10  WK-C-UPSRT-ENTITY-TYPE    PIC X(20).
002800         10  WK-C-UPSRT-SYSTEM-SRC     PIC 9(01).
002900         10  WK-C-UPSRT-SYSTEM-SRC-X REDEFINES
003000             WK-C-UPSRT-SYSTEM-SRC     PIC X(01).
003100         10  WK-C-UPSRT-STATUS         PIC X(12).
003200         10  WK-C-UPSRT-BATCH-STATUS   PIC X(10).
003300         10  WK-C-UPSRT-EXIT-STATUS    PIC X(10).
003400         10  WK-C-UPSRT-ERROR-DETAILS  PIC X(200).
003500         10  WK-C-UPSRT-CREATED-DATE   PIC X(08).
003600         10  WK-C-UPSRT-UPDATED-DATE   PIC X(08).
003700         10  WK-C-UPSRT-FILES-COUNT    PIC 9(03).
003800         10  WK-C-UPSRT-QUERY          PIC X(200).
003900         10  WK-C-UPSRT-IDENT-TYPE     PIC X(20).
004000         10  WK-C-UPSRT-EH-RECORD-ID   PIC X(36).
004100         10  WK-C-UPSRT-EH-RECORD-TY   PIC X(10).
004200         10  WK-C-UPSRT-DAYS-OUTSTAND  PIC 9(03).
004300         10  WK-C-UPSRT-PATRON-GROUPS  PIC X(200).
004400*                                   MIRRORS DXJ-JOB-RECORD IN
004500*                                   JOBREC FIELD FOR FIELD - KEPT
004600*                                   SEPARATE SO THIS GROUP NEVER
004700*                                   SHIFTS UNDER AN FD CHANGE -
004800*                                   SEE JOBREC FOR MEANINGS
004900     05  WK-C-UPSRT-RUNDATE            PIC X(08).
005000     05  WK-C-UPSRT-OUTPUT.
005100         10  WK-C-UPSRT-VALID-SW       PIC X(01).
005200             88  WK-C-UPSRT-VALID             VALUE 'Y'.
005300             88  WK-C-UPSRT-INVALID           VALUE 'N'.
005400         10  WK-C-UPSRT-REJECT-CD      PIC X(02)  VALUE SPACES.
005500*                                   '00' = ACCEPTED
005600*                                   '01' = MISSING TYPE-SPECIFIC
005700*                                          PARAMETERS
005800*                                   '02' = BURSAR PARAMETERS
005900*                                          INCOMPATIBLE/ABSENT
006000         10  FILLER                    PIC X(05)  VALUE SPACES.
