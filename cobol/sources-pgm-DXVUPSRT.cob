000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DXVUPSRT.
000500 AUTHOR.         R NAZIM.
000600 INSTALLATION.   DATA EXPORT JOB BATCH SUITE.
000700 DATE-WRITTEN.   12 MAY 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO VALIDATE AND DEFAULT ONE DATA
001200*               EXPORT JOB UPSERT REQUEST (JOBUPSERTVALIDATOR).
001300*               CALLER SUPPLIES THE CANDIDATE JOB RECORD AND THE
001400*               RUN DATE VIA WK-C-UPSRT-RECORD; THIS ROUTINE SETS
001500*               WK-C-UPSRT-VALID-SW AND, WHEN VALID, APPLIES THE
001600*               SEVEN DEFAULTING STEPS IN PLACE.
001700*
001800*-----------------------------------------------------------------
001900* HISTORY OF MODIFICATION:
002000*-----------------------------------------------------------------
002100* MOD.#  INIT   DATE        DESCRIPTION
002200* ------ ------ ----------  -----------------------------------
002300* DXJ005 RNAZIM 03/02/1997  INITIAL VERSION - CLONED FROM THE
002400*                           COMMON CALLED-MODULE SKELETON FOR THE
002500*                           NEW DATA EXPORT JOB BATCH SUITE
002600* DXJ008 RNAZIM 02/06/1997  ADD E-HOLDINGS REQUIRED-PARAMETER
002700*                           CHECK - REQ 4410
002800* DXJ014 TOHSL  19/02/1999  Y2K REVIEW - RUN DATE ALREADY
002900*                           CCYYMMDD ON ENTRY, NO CHANGE REQUIRED
003000* DXJ022 GFORRI 21/09/2023  ADD BURSAR PARAMETER-PRESENCE CHECK
003100*                           AND REJECT-CD '02' - REQ 9012
003200* DXJ027 GFORRI 04/04/2024  DEFAULTING STEP 6/7 NOW ALSO RESETS
003300*                           EXIT-STATUS, NOT JUST BATCH-STATUS -
003400*                           REQ 9310
003500*-----------------------------------------------------------------
003600        EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004400                      ON  STATUS IS U0-TRACE-ON
004500                      OFF STATUS IS U0-TRACE-OFF.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*    NO FILES - SINGLE-RECORD CALLED VALIDATION ROUTINE.
004900
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400*************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER                          PIC X(24)        VALUE
005800     "** PROGRAM DXVUPSRT **".
005900
006000* ------------------ PROGRAM WORKING STORAGE -------------------*
006100 01    WK-C-COMMON.
006200 COPY DXCMWS.
006300
006400 01  WK-C-WORK-AREA.
006500     05  WK-C-DEFAULT-CT           PIC 9(02)  COMP  VALUE ZERO.
006600*                                   COUNT OF DEFAULTING STEPS
006700*                                   THAT ACTUALLY FIRED THIS CALL
006800*                                   - DISPLAYED WHEN TRACE IS ON
006900     05  WK-C-TODAY-DATE           PIC X(08)  VALUE SPACES.
007000     05  WK-C-TODAY-DATE-R REDEFINES
007100         WK-C-TODAY-DATE.
007200         10  WK-C-TODAY-CCYY       PIC 9(04).
007300         10  WK-C-TODAY-MM         PIC 9(02).
007400         10  WK-C-TODAY-DD         PIC 9(02).
007500     05  WK-C-TODAY-DATE-N REDEFINES
007600         WK-C-TODAY-DATE           PIC 9(08).
007700*                                   SINGLE-FIELD NUMERIC VIEW -
007800*                                   UNUSED YET, KEPT FOR THE AGE-
007900*                                   IN-DAYS REQUEST LOGGED AGAINST
008000*                                   THIS PROGRAM
008100
008200 01  WK-C-LITERALS.
008300     05  C-TYPE-BULK-QUERY         PIC X(20)  VALUE
008400         "BULK_EDIT_QUERY".
008500     05  C-TYPE-BULK-IDENT         PIC X(20)  VALUE
008600         "BULK_EDIT_IDENTIFIERS".
008700     05  C-TYPE-E-HOLDINGS         PIC X(10)  VALUE
008800         "E_HOLDINGS".
008900     05  C-TYPE-BURSAR             PIC X(18)  VALUE
009000         "BURSAR_FEES_FINES".
009100     05  C-DEFAULT-NAME            PIC X(09)  VALUE
009200         "Job #TBD".
009300     05  C-STATUS-SCHEDULED        PIC X(09)  VALUE
009400         "SCHEDULED".
009500     05  C-BATCH-UNKNOWN           PIC X(07)  VALUE
009600         "UNKNOWN".
009700
009800 01  WK-C-LITERALS-2 REDEFINES WK-C-LITERALS.
009900     05  FILLER                    PIC X(20).
010000     05  FILLER                    PIC X(20).
010100     05  FILLER                    PIC X(10).
010200     05  FILLER                    PIC X(18).
010300     05  FILLER                    PIC X(09).
010400     05  FILLER                    PIC X(09).
010500     05  C-BATCH-UNKNOWN-CHK       PIC X(07).
010600*                                   DEBUG-ONLY NUMERIC/ALPHA
010700*                                   OVERLAY OF THE LITERAL TABLE,
010800*                                   USED BY A089 TRACE DISPLAY
010900
011000*****************
011100 LINKAGE SECTION.
011200*****************
011300 COPY UPSRT.
011400 EJECT
011500********************************************************
011600 PROCEDURE DIVISION USING WK-C-UPSRT-RECORD.
011700********************************************************
011800 MAIN-MODULE.
011900     PERFORM A000-START-PROGRAM-ROUTINE
012000        THRU A999-START-PROGRAM-ROUTINE-EX.
012100     PERFORM B000-VALIDATE-PARAMETERS
012200        THRU B999-VALIDATE-PARAMETERS-EX.
012300     IF  WK-C-UPSRT-VALID
012400         PERFORM C000-APPLY-DEFAULTS
012500            THRU C999-APPLY-DEFAULTS-EX
012600     END-IF.
012700     PERFORM Z000-END-PROGRAM-ROUTINE
012800        THRU Z999-END-PROGRAM-ROUTINE-EX.
012900     GOBACK.
013000
013100*---------------------------------------------------------------*
013200*    A000 - INITIALISE OUTPUT AREA AND TRACE SWITCH
013300*---------------------------------------------------------------*
013400 A000-START-PROGRAM-ROUTINE.
013500     MOVE    ZERO                    TO    WK-C-DEFAULT-CT.
013600     MOVE    WK-C-UPSRT-RUNDATE      TO    WK-C-TODAY-DATE.
013700     MOVE    "Y"                     TO    WK-C-UPSRT-VALID-SW.
013800     MOVE    "00"                    TO    WK-C-UPSRT-REJECT-CD.
013900
014000 A999-START-PROGRAM-ROUTINE-EX.
014100     EXIT.
014200*---------------------------------------------------------------*
014300*    B000 - MISSING-PARAMETERS CHECK AND BURSAR PARAMETER
014400*           PRESENCE CHECK (DXJ022) - REJECT IF EITHER FAILS
014500*---------------------------------------------------------------*
014600 B000-VALIDATE-PARAMETERS.
014700     IF  WK-C-UPSRT-TYPE = C-TYPE-BULK-QUERY
014800         IF  WK-C-UPSRT-ENTITY-TYPE = SPACES
014900          OR WK-C-UPSRT-QUERY       = SPACES
015000             GO TO B800-REJECT-MISSING-PARMS
015100         END-IF
015200     END-IF.
015300     IF  WK-C-UPSRT-TYPE = C-TYPE-BULK-IDENT
015400         IF  WK-C-UPSRT-IDENT-TYPE  = SPACES
015500          OR WK-C-UPSRT-ENTITY-TYPE = SPACES
015600             GO TO B800-REJECT-MISSING-PARMS
015700         END-IF
015800     END-IF.
015900     IF  WK-C-UPSRT-TYPE = C-TYPE-E-HOLDINGS
016000         IF  WK-C-UPSRT-EH-RECORD-ID = SPACES
016100          OR WK-C-UPSRT-EH-RECORD-TY = SPACES
016200             GO TO B800-REJECT-MISSING-PARMS
016300         END-IF
016400     END-IF.
016500     IF  WK-C-UPSRT-TYPE = C-TYPE-BURSAR
016600         IF  WK-C-UPSRT-DAYS-OUTSTAND = ZERO
016700          AND WK-C-UPSRT-PATRON-GROUPS = SPACES
016800             GO TO B850-REJECT-BURSAR-PARMS
016900         END-IF
017000     END-IF.
017100     GO TO B999-VALIDATE-PARAMETERS-EX.
017200
017300 B800-REJECT-MISSING-PARMS.
017400     MOVE    "N"                     TO    WK-C-UPSRT-VALID-SW.
017500     MOVE    "01"                    TO    WK-C-UPSRT-REJECT-CD.
017600     GO TO B999-VALIDATE-PARAMETERS-EX.
017700
017800 B850-REJECT-BURSAR-PARMS.
017900     MOVE    "N"                     TO    WK-C-UPSRT-VALID-SW.
018000     MOVE    "02"                    TO    WK-C-UPSRT-REJECT-CD.
018100
018200 B999-VALIDATE-PARAMETERS-EX.
018300     EXIT.
018400*---------------------------------------------------------------*
018500*    C000 - APPLY THE SEVEN DEFAULTING STEPS, IN ORDER, TO A
018600*           RECORD THAT PASSED B000 (DXJ027 WIDENED STEP 7)
018700*---------------------------------------------------------------*
018800 C000-APPLY-DEFAULTS.
018900     IF  WK-C-UPSRT-JOB-NAME = SPACES
019000         MOVE    C-DEFAULT-NAME      TO    WK-C-UPSRT-JOB-NAME
019100         ADD     1                   TO    WK-C-DEFAULT-CT
019200     END-IF.
019300     IF  WK-C-UPSRT-SYSTEM-SRC-X = SPACE
019400         MOVE    0                   TO    WK-C-UPSRT-SYSTEM-SRC
019500         ADD     1                   TO    WK-C-DEFAULT-CT
019600     END-IF.
019700     IF  WK-C-UPSRT-STATUS = SPACES
019800         MOVE    C-STATUS-SCHEDULED  TO    WK-C-UPSRT-STATUS
019900         ADD     1                   TO    WK-C-DEFAULT-CT
020000     END-IF.
020100     IF  WK-C-UPSRT-CREATED-DATE = SPACES
020200         MOVE    WK-C-TODAY-DATE     TO    WK-C-UPSRT-CREATED-DATE
020300         ADD     1                   TO    WK-C-DEFAULT-CT
020400     END-IF.
020500     MOVE    WK-C-TODAY-DATE     TO    WK-C-UPSRT-UPDATED-DATE.
020600     IF  WK-C-UPSRT-BATCH-STATUS NOT = SPACES
020700         MOVE    C-BATCH-UNKNOWN     TO    WK-C-UPSRT-BATCH-STATUS
020800         ADD     1                   TO    WK-C-DEFAULT-CT
020900     END-IF.
021000     IF  WK-C-UPSRT-EXIT-STATUS NOT = SPACES
021100         MOVE    C-BATCH-UNKNOWN     TO    WK-C-UPSRT-EXIT-STATUS
021200         ADD     1                   TO    WK-C-DEFAULT-CT
021300     END-IF.
021400     IF  U0-TRACE-ON
021500         DISPLAY "DXVUPSRT - DEFAULTS APPLIED " WK-C-DEFAULT-CT
021600         DISPLAY "DXVUPSRT - JOB-ID " WK-C-UPSRT-JOB-ID
021700     END-IF.
021800
021900 C999-APPLY-DEFAULTS-EX.
022000     EXIT.
022100*---------------------------------------------------------------*
022200*                   PROGRAM SUBROUTINE
022300*---------------------------------------------------------------*
022400 Z000-END-PROGRAM-ROUTINE.
022500*    NOTHING TO CLOSE - NO FILES OWNED BY THIS ROUTINE.
022600     CONTINUE.
022700
022800 Z999-END-PROGRAM-ROUTINE-EX.
022900     EXIT.
023000
023100******************************************************************
023200************** END OF PROGRAM SOURCE -  DXVUPSRT ***************
023300******************************************************************
