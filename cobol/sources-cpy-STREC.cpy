000100*****************************************************************
000200*    STREC - LINKAGE PARAMETER RECORD FOR DXVSTREC
000300*-----------------------------------------------------------------
000400*    CALLING CONVENTION: CALLER MOVES THE STORED JOB-MASTER ROW
000500*    INTO WK-C-STREC-STORED AND THE INCOMING EVENT INTO
000600*    WK-C-STREC-UPDATE, MOVES THE RUN DATE, AND CALLS DXVSTREC.
000700*    ON RETURN WK-C-STREC-STORED HOLDS THE MERGED ROW (UNCHANGED
000800*    IF NOTHING MERGED) AND WK-C-STREC-CHANGED-SW TELLS THE
000900*    CALLER WHETHER TO REWRITE JOB-MASTER-OUT.
001000*-----------------------------------------------------------------
001100* HISTORY OF MODIFICATION:
001200*-----------------------------------------------------------------
001300* MOD.#  INIT   DATE        DESCRIPTION
001400* ------ ------ ----------  -----------------------------------
001500* DXJ006 RNAZIM 10/02/1997  INITIAL VERSION
001600* DXJ018 TOHSL  04/08/1999  ADD FILES-PRESENT SWITCH TO UPDATE
001700*                           GROUP TO MATCH JOBUPD, REQ 6102
001800*-----------------------------------------------------------------
001900 01  WK-C-STREC-RECORD.
002000     05  WK-C-STREC-STORED.
002100         10  WK-C-STREC-JOB-ID         PIC X(36).
002200         10  WK-C-STREC-JOB-NAME       PIC X(100).
002300         10  WK-C-STREC-DESCRIPTION    PIC X(200).
002400         10  WK-C-STREC-TYPE           PIC X(30).
002500         10  WK-C-STREC-ENTITY-TYPE    PIC X(20).
002600         10  WK-C-STREC-SYSTEM-SRC     PIC 9(01).
002700         10  WK-C-STREC-STATUS         PIC X(12).
002800         10  WK-C-STREC-BATCH-STATUS   PIC X(10).
002900         10  WK-C-STREC-EXIT-STATUS    PIC X(10).
003000         10  WK-C-STREC-ERROR-DETAILS  PIC X(200).
003100         10  WK-C-STREC-CREATED-DATE   PIC X(08).
003200         10  WK-C-STREC-UPDATED-DATE   PIC X(08).
003300         10  WK-C-STREC-FILES-COUNT    PIC 9(03).
003400         10  WK-C-STREC-QUERY          PIC X(200).
003500         10  WK-C-STREC-IDENT-TYPE     PIC X(20).
003600         10  WK-C-STREC-EH-RECORD-ID   PIC X(36).
003700         10  WK-C-STREC-EH-RECORD-TY   PIC X(10).
003800         10  WK-C-STREC-DAYS-OUTSTAND  PIC 9(03).
003900         10  WK-C-STREC-PATRON-GROUPS  PIC X(200).
004000*                                   MIRRORS DXJ-JOB-RECORD IN
004100*                                   JOBREC - SEE JOBREC FOR FIELD
004200*                                   MEANINGS
004300     05  WK-C-STREC-UPDATE.
004400         10  WK-C-STREC-UPD-DESC       PIC X(200).
004500         10  WK-C-STREC-UPD-FILES-CNT  PIC 9(03).
004600         10  WK-C-STREC-UPD-FILES-SW   PIC X(01).
004700             88  WK-C-STREC-UPD-FILES-YES     VALUE 'Y'.
004800             88  WK-C-STREC-UPD-FILES-NO      VALUE 'N'.
004900         10  WK-C-STREC-UPD-START-DT   PIC X(08).
005000         10  WK-C-STREC-UPD-END-DT     PIC X(08).
005100         10  WK-C-STREC-UPD-ERR-DETL   PIC X(200).
005200         10  WK-C-STREC-UPD-BAT-STAT   PIC X(10).
005300         10  WK-C-STREC-UPD-EXT-STAT   PIC X(10).
005400*                                   MIRRORS DXJ-JOB-UPDATE-RECORD
005500*                                   IN JOBUPD - SEE JOBUPD FOR
005600*                                   SENTINEL MEANINGS PER FIELD
005700     05  WK-C-STREC-RUNDATE            PIC X(08).
005800     05  WK-C-STREC-OUTPUT.
005900         10  WK-C-STREC-MATCH-SW       PIC X(01)  VALUE 'N'.
006000             88  WK-C-STREC-MATCHED            VALUE 'Y'.
006100             88  WK-C-STREC-UNMATCHED          VALUE 'N'.
006200         10  WK-C-STREC-CHANGED-SW     PIC X(01)  VALUE 'N'.
006300             88  WK-C-STREC-CHANGED             VALUE 'Y'.
006400             88  WK-C-STREC-UNCHANGED           VALUE 'N'.
006500         10  FILLER                    PIC X(06)  VALUE SPACES.
