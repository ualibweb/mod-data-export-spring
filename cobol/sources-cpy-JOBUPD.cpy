000100*****************************************************************
000200*    JOBUPD - DATA EXPORT JOB STATUS UPDATE RECORD LAYOUT
000300*-----------------------------------------------------------------
000400*    ONE ROW PER INCOMING BATCH-EXECUTION STATUS EVENT FOR A JOB
000500*    ALREADY ON JOB-MASTER.  BECAUSE THIS SUITE HAS NO NATIVE
000600*    NULL, "FIELD NOT PRESENT ON THE EVENT" IS SPELLED OUT AS AN
000700*    EXPLICIT SENTINEL PER FIELD - SEE THE COMMENT UNDER EACH.
000800*-----------------------------------------------------------------
000900* HISTORY OF MODIFICATION:
001000*-----------------------------------------------------------------
001100* MOD.#  INIT   DATE        DESCRIPTION
001200* ------ ------ ----------  -----------------------------------
001300* DXJ002 RNAZIM 20/11/1996  INITIAL VERSION - STATUS UPDATE
001400*                           RECORD FOR NIGHTLY RECONCILIATION RUN
001500* DXJ017 TOHSL  04/08/1999  ADD UPD-FILES-PRESENT SWITCH - A
001600*                           ZERO FILE COUNT WAS BEING MISREAD AS
001700*                           "NOT PRESENT", REQ 6102
001800*-----------------------------------------------------------------
001900 01  DXJ-JOB-UPDATE-RECORD.
002000     05  UPD-JOB-ID                PIC X(36).
002100*                                   UUID OF JOB BEING UPDATED -
002200*                                   JOIN KEY INTO JOB-MASTER
002300     05  UPD-DESCRIPTION           PIC X(200).
002400*                                   NEW DESCRIPTION - BLANK MEANS
002500*                                   "NOT PRESENT", NO CHANGE
002600     05  UPD-FILES-COUNT           PIC 9(03).
002700     05  UPD-FILES-COUNT-E REDEFINES
002800         UPD-FILES-COUNT           PIC ZZ9.
002900*                                   EDITED VIEW FOR THE CONTROL
003000*                                   REPORT DETAIL LISTING, WHEN
003100*                                   ONE IS EVER ADDED
003200     05  UPD-FILES-PRESENT         PIC X(01).
003300*                                   Y/N - WHETHER THE EVENT
003400*                                   CARRIED A FILES LIST AT ALL;
003500*                                   0 WITH 'N' HERE MEANS
003600*                                   "NOT PRESENT"
003700     05  UPD-START-DATE            PIC X(08).
003800*                                   NEW START DATE CCYYMMDD,
003900*                                   BLANK = NOT PRESENT
004000     05  UPD-END-DATE              PIC X(08).
004100*                                   NEW END DATE CCYYMMDD,
004200*                                   BLANK = NOT PRESENT
004300     05  UPD-ERROR-DETAILS         PIC X(200).
004400*                                   NEW ERROR TEXT, BLANK =
004500*                                   NOT PRESENT
004600     05  UPD-BATCH-STATUS          PIC X(10).
004700*                                   NEW INTERNAL BATCH-ENGINE
004800*                                   STATUS, BLANK = NOT PRESENT
004900     05  UPD-EXIT-STATUS           PIC X(10).
005000*                                   NEW EXIT STATUS, BLANK =
005100*                                   NOT PRESENT
005200*    -------------------------------------------------------
005300*    PAD TO PHYSICAL RECORD LENGTH.  FIELD TABLE ABOVE SUMS TO
005400*    476 BYTES; PADDED TO THE STANDARD 478-BYTE EVENT RECORD.
005500*    -------------------------------------------------------
005600     05  FILLER                    PIC X(02)  VALUE SPACES.
